000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             PRPSAL.
000030 AUTHOR.                 N. BERGE.
000040 INSTALLATION.           SMART STORE - CENTRO DE COMPUTOS.
000050 DATE-WRITTEN.           30/04/2002.
000060 DATE-COMPILED.
000070 SECURITY.               CONFIDENCIAL - USO INTERNO UNICAMENTE.
000080*----------------------------------------------------------------*
000090*                      HISTORIAL DE CAMBIOS                      *
000100*----------------------------------------------------------------*
000110* 30/04/02 NBERGE   ALTA DEL PROGRAMA.  DEPURA EL EXTRACTO CRUDO  *
000120*                   DE VENTAS DEL PROYECTO ALMACEN DE DATOS.      *
000130*                   CON LA MISMA IDEA DEL VIEJO PROCESADOR DE      *
000140*                   CONSUMOS POR TARJETA, RESUMEN POR CLAVE PERO  *
000150*                   AHORA SOBRE VENTAS.  PED. 02-061.             *
000170* 18/09/03 CPERDIG  SE AGREGA LA LIMPIEZA MANUAL DEL IMPORTE      *
000180*                   (VIENE COMO TEXTO SUCIO DEL POS DE SUCURSAL,  *
000190*                   CON SIGNOS $ Y COMAS).  PED.MTTO. 03-154.     *
000200* 02/03/05 RBALSIM  LA TABLA DE CLAVES VISTAS SE AMPLIA A 20000   *
000210*                   VENTAS; EL ARCHIVO DIARIO CRECIO CON LAS      *
000220*                   SUCURSALES NUEVAS.  PED. 05-019.              *
000230* 11/08/07 LFERREYR LA FECHA INVALIDA YA NO DESCARTA EL REGISTRO, *
000240*                   SOLO SE DEJA EN BLANCO Y SE CUENTA (ANTES SE  *
000250*                   DESCARTABA POR ERROR).  PED.MTTO. 07-088.     *
000252* 25/09/08 RGARCIA  SE CAMBIAN LOS TEST NUMERIC DE LA LIMPIEZA    *
000254*                   DE IMPORTE Y DEL CHEQUEO DE FORMATO DE FECHA  *
000256*                   POR LA CLASE DE DIGITOS QUE YA TENIAMOS EN     *
000258*                   SPECIAL-NAMES, MAS CLARO PARA EL QUE LO LEE.  *
000259*                   PED.MTTO. 08-070.                             *
000260*----------------------------------------------------------------*
000270*    PROPOSITO: LEE ENT-VENTAS (CRUDO), SACA DUPLICADOS, LIMPIA   *
000280*    EL IMPORTE Y VALIDA LA FECHA, Y GRABA SAL-VENTAS (PREPARADO) *
000290*    EN EL MISMO ORDEN DE ENTRADA.                                *
000300*----------------------------------------------------------------*
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     CLASS WS-CLASE-DIGITO   IS '0' THRU '9'.
000350
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380
000390     SELECT ENT-VENTAS
000400         ASSIGN TO 'ENT-VENTAS'
000410         ORGANIZATION IS LINE SEQUENTIAL
000420         FILE STATUS IS FS-VENTAS.
000430
000440     SELECT SAL-VENTAS
000450         ASSIGN TO 'SAL-VENTAS'
000460         ORGANIZATION IS LINE SEQUENTIAL
000470         FILE STATUS IS FS-SAL-VENTAS.
000480*----------------------------------------------------------------*
000490 DATA DIVISION.
000500 FILE SECTION.
000510*----------------------------------------------------------------*
000520 FD  ENT-VENTAS.
000530     COPY SALERAW.
000540
000550 FD  SAL-VENTAS.
000560 01  WS-SAL-VENTAS-REG                    PIC X(65).
000570*----------------------------------------------------------------*
000580 WORKING-STORAGE SECTION.
000590*----------------------------------------------------------------*
000600     COPY SALEPRP.
000602*----------------------------------------------------------------*
000604*   VISTA EN CRUDO DEL REGISTRO PREPARADO, PARA VOLCAR POR         *
000606*   DISPLAY CUANDO HAY QUE DEPURAR UNA VENTA MAL PREPARADA.        *
000608*----------------------------------------------------------------*
000609 01  WS-PRP-VENTA-X REDEFINES WS-PRP-VENTA    PIC X(65).
000610*----------------------------------------------------------------*
000620 01  FS-STATUS.
000630     05  FS-VENTAS                        PIC X(02).
000640         88  FS-VENTAS-OK                          VALUE '00'.
000650         88  FS-VENTAS-EOF                         VALUE '10'.
000660         88  FS-VENTAS-NFD                         VALUE '35'.
000670     05  FS-SAL-VENTAS                     PIC X(02).
000680         88  FS-SAL-VENTAS-OK                      VALUE '00'.
000690*----------------------------------------------------------------*
000700*   TABLA DE CLAVES YA VISTAS (AMPLIADA 02/03/05 - PED. 05-019)   *
000710*----------------------------------------------------------------*
000720 01  WS-TABLA-VISTOS.
000730     05  WS-VIS-CANT                      PIC 9(05)   COMP.
000740     05  WS-VIS-CLAVE OCCURS 20000 TIMES
000750                      INDEXED BY WS-VIS-IDX
000760                                 PIC 9(08).
000770*----------------------------------------------------------------*
000780*   AREA DE TRABAJO PARA LA LIMPIEZA MANUAL DEL IMPORTE            *
000790*----------------------------------------------------------------*
000800 01  WS-IMPORTE-TRABAJO.
000810     05  WS-IMP-CRUDO                     PIC X(12).
000820     05  WS-IMP-LIMPIO                     PIC X(12)
000822             VALUE SPACES.
000830     05  WS-IMP-LIMPIO-LEN                 PIC 9(02)  COMP.
000840     05  WS-IMP-PUNTO-POS                  PIC 9(02)  COMP.
000850     05  WS-IMP-DEC-CONTADOR                PIC 9(02) COMP.
000860     05  WS-IMP-ENTERO-NUM                 PIC 9(07)  COMP.
000870     05  WS-IMP-DECIMAL-NUM                PIC 9(02)  COMP.
000880     05  WS-IMP-VALOR-FINAL                PIC 9(07)V99.
000890     05  WS-IMP-CARACTER                   PIC X(01).
000900     05  WS-IMP-DIGITO REDEFINES WS-IMP-CARACTER
000910                                           PIC 9(01).
000920     05  WS-I                              PIC 9(02)  COMP.
000930*----------------------------------------------------------------*
000940*   AREA DE TRABAJO PARA LA VALIDACION DE FECHA                   *
000950*----------------------------------------------------------------*
000960 01  WS-FECHA-TRABAJO                      PIC X(10).
000970
000980 01  WS-VAL-FECHA.
000990     05  LK-ENTRADA.
001000         10  LK-MM-I                       PIC 9(02).
001010         10  LK-DD-I                       PIC 9(02).
001020         10  LK-AAAA-I                     PIC 9(04).
001030     05  LK-SALIDA.
001040         10  LK-VALIDACION-O               PIC X(01).
001050             88  LK-FECHA-VALIDA                   VALUE 'S'.
001060             88  LK-FECHA-INVALIDA                 VALUE 'N'.
001070         10  LK-MOTIVO-ERROR-O.
001080             15  LK-COD-ERROR-O            PIC X(20).
001090             15  LK-DES-ERROR-O            PIC X(60).
001100*----------------------------------------------------------------*
001110 01  WS-INDICADORES.
001120     05  WS-SW-DUPLICADO                   PIC X(01)  VALUE 'N'.
001130         88  ES-DUPLICADO                             VALUE 'S'.
001140         88  NO-ES-DUPLICADO                          VALUE 'N'.
001150     05  WS-SW-FORMATO-FECHA                PIC X(01) VALUE 'S'.
001160         88  FORMATO-FECHA-OK                         VALUE 'S'.
001170         88  FORMATO-FECHA-MAL                        VALUE 'N'.
001180     05  WS-SW-DESCARTAR                    PIC X(01) VALUE 'N'.
001190         88  DESCARTAR-VENTA                          VALUE 'S'.
001200         88  NO-DESCARTAR-VENTA                       VALUE 'N'.
001210*----------------------------------------------------------------*
001220 01  WS-CONTADORES.
001230     05  WS-CNT-LEIDOS                      PIC 9(07) COMP.
001240     05  WS-CNT-DUPLICADOS                  PIC 9(07) COMP.
001250     05  WS-CNT-CAMPANIA-INVALIDA           PIC 9(07) COMP.
001260     05  WS-CNT-FECHA-INVALIDA              PIC 9(07) COMP.
001270     05  WS-CNT-GRABADOS                    PIC 9(07) COMP.
001280*----------------------------------------------------------------*
001290 01  WS-FECHA-SISTEMA.
001300     05  WS-FS-AAMMDD                       PIC 9(06).
001310     05  WS-FS-AAMMDD-R REDEFINES WS-FS-AAMMDD.
001320         10  WS-FS-AA                       PIC 9(02).
001330         10  WS-FS-MM                       PIC 9(02).
001340         10  WS-FS-DD                       PIC 9(02).
001350*----------------------------------------------------------------*
001360 PROCEDURE DIVISION.
001370*----------------------------------------------------------------*
001380
001390     PERFORM 1000-INICIAR-PROGRAMA
001400        THRU 1000-INICIAR-PROGRAMA-FIN.
001410
001420     PERFORM 2000-PROCESAR-PROGRAMA
001430        THRU 2000-PROCESAR-PROGRAMA-FIN
001440       UNTIL FS-VENTAS-EOF.
001450
001460     PERFORM 3000-FINALIZAR-PROGRAMA
001470        THRU 3000-FINALIZAR-PROGRAMA-FIN.
001480
001490     DISPLAY 'PRPSAL: VENTAS LEIDAS         : ' WS-CNT-LEIDOS.
001500     DISPLAY 'PRPSAL: DUPLICADAS DESCARTADAS: ' WS-CNT-DUPLICADOS.
001510     DISPLAY 'PRPSAL: CAMPANIA INVALIDA     : '
001520                                     WS-CNT-CAMPANIA-INVALIDA.
001530     DISPLAY 'PRPSAL: FECHAS INVALIDAS      : '
001540                                     WS-CNT-FECHA-INVALIDA.
001550     DISPLAY 'PRPSAL: VENTAS GRABADAS       : ' WS-CNT-GRABADOS.
001560
001570     STOP RUN.
001580*----------------------------------------------------------------*
001590 1000-INICIAR-PROGRAMA.
001600
001610     PERFORM 1100-ABRIR-ARCHIVOS
001620        THRU 1100-ABRIR-ARCHIVOS-FIN.
001630
001640     PERFORM 1200-INICIALIZAR-VARIABLES
001650        THRU 1200-INICIALIZAR-VARIABLES-FIN.
001660
001670 1000-INICIAR-PROGRAMA-FIN.
001680     EXIT.
001690*----------------------------------------------------------------*
001700 1100-ABRIR-ARCHIVOS.
001710
001720     OPEN INPUT  ENT-VENTAS.
001730
001740     EVALUATE TRUE
001750         WHEN FS-VENTAS-OK
001760              CONTINUE
001770         WHEN OTHER
001780              DISPLAY 'PRPSAL: ERROR AL ABRIR ENT-VENTAS'
001790              DISPLAY 'PRPSAL: FILE STATUS: ' FS-VENTAS
001800              STOP RUN
001810     END-EVALUATE.
001820
001830     OPEN OUTPUT SAL-VENTAS.
001840
001850     EVALUATE TRUE
001860         WHEN FS-SAL-VENTAS-OK
001870              CONTINUE
001880         WHEN OTHER
001890              DISPLAY 'PRPSAL: ERROR AL ABRIR SAL-VENTAS'
001900              DISPLAY 'PRPSAL: FILE STATUS: ' FS-SAL-VENTAS
001910              STOP RUN
001920     END-EVALUATE.
001930
001940 1100-ABRIR-ARCHIVOS-FIN.
001950     EXIT.
001960*----------------------------------------------------------------*
001970 1200-INICIALIZAR-VARIABLES.
001980
001990     ACCEPT WS-FS-AAMMDD FROM DATE.
002000
002010     MOVE ZEROES TO WS-CNT-LEIDOS
002020                    WS-CNT-DUPLICADOS
002030                    WS-CNT-CAMPANIA-INVALIDA
002040                    WS-CNT-FECHA-INVALIDA
002050                    WS-CNT-GRABADOS
002060                    WS-VIS-CANT.
002070
002080 1200-INICIALIZAR-VARIABLES-FIN.
002090     EXIT.
002100*----------------------------------------------------------------*
002110 2000-PROCESAR-PROGRAMA.
002120
002130     PERFORM 2100-LEER-VENTAS
002140        THRU 2100-LEER-VENTAS-FIN.
002150
002160     IF NOT FS-VENTAS-EOF
002170
002180        ADD 1 TO WS-CNT-LEIDOS
002190
002200        PERFORM 2200-BUSCAR-DUPLICADO
002210           THRU 2200-BUSCAR-DUPLICADO-FIN
002220
002230        IF NO-ES-DUPLICADO
002240           PERFORM 2300-PREPARAR-VENTA
002250              THRU 2300-PREPARAR-VENTA-FIN
002260        ELSE
002270           ADD 1 TO WS-CNT-DUPLICADOS
002280        END-IF
002290
002300     END-IF.
002310
002320 2000-PROCESAR-PROGRAMA-FIN.
002330     EXIT.
002340*----------------------------------------------------------------*
002350 2100-LEER-VENTAS.
002360
002370     READ ENT-VENTAS.
002380
002390     EVALUATE TRUE
002400         WHEN FS-VENTAS-OK
002410              CONTINUE
002420         WHEN FS-VENTAS-EOF
002430              CONTINUE
002440         WHEN OTHER
002450              DISPLAY 'PRPSAL: ERROR AL LEER ENT-VENTAS'
002460              DISPLAY 'PRPSAL: FILE STATUS: ' FS-VENTAS
002470              STOP RUN
002480     END-EVALUATE.
002490
002500 2100-LEER-VENTAS-FIN.
002510     EXIT.
002520*----------------------------------------------------------------*
002530*    LA CLAVE DE DUPLICADO ES SOLO EL ID DE VENTA; GANA EL         *
002540*    PRIMER REGISTRO LEIDO CON ESA CLAVE.                          *
002550*----------------------------------------------------------------*
002560 2200-BUSCAR-DUPLICADO.
002570
002580     SET NO-ES-DUPLICADO TO TRUE.
002590     SET WS-VIS-IDX TO 1.
002600
002610     SEARCH WS-VIS-CLAVE VARYING WS-VIS-IDX
002620         AT END
002630              CONTINUE
002640         WHEN WS-VIS-IDX NOT > WS-VIS-CANT AND
002650              WS-VIS-CLAVE(WS-VIS-IDX) = WS-ENT-ID-VENTA
002660              SET ES-DUPLICADO TO TRUE
002670     END-SEARCH.
002680
002690     IF NO-ES-DUPLICADO
002700        ADD 1 TO WS-VIS-CANT
002710        MOVE WS-ENT-ID-VENTA TO WS-VIS-CLAVE(WS-VIS-CANT)
002720     END-IF.
002730
002740 2200-BUSCAR-DUPLICADO-FIN.
002750     EXIT.
002760*----------------------------------------------------------------*
002770 2300-PREPARAR-VENTA.
002780
002790     MOVE SPACES TO WS-PRP-VENTA.
002800     SET NO-DESCARTAR-VENTA TO TRUE.
002810
002820     MOVE WS-ENT-ID-VENTA        TO WS-PRP-ID-VENTA.
002830     MOVE WS-ENT-ID-CLIENTE      TO WS-PRP-ID-CLIENTE.
002840     MOVE WS-ENT-ID-PRODUCTO     TO WS-PRP-ID-PRODUCTO.
002850     MOVE WS-ENT-ID-SUCURSAL     TO WS-PRP-ID-SUCURSAL.
002860     MOVE WS-ENT-TIPO-PAGO       TO WS-PRP-TIPO-PAGO.
002870
002880*    BONIFICACION EN BLANCO PASA A CERO
002890     IF WS-ENT-PUNTOS-BONIF-X = SPACES
002900        MOVE ZERO TO WS-PRP-PUNTOS-BONIF
002910     ELSE
002920        MOVE WS-ENT-PUNTOS-BONIF TO WS-PRP-PUNTOS-BONIF
002930     END-IF.
002940
002950*    LIMPIEZA MANUAL DEL IMPORTE
002960     PERFORM 3100-LIMPIAR-IMPORTE
002970        THRU 3100-LIMPIAR-IMPORTE-FIN.
002980
002990*    VALIDACION DE FECHA (NO DESCARTA EL REGISTRO, SOLO CUENTA)
003000     PERFORM 3200-VALIDAR-FECHA-VENTA
003010        THRU 3200-VALIDAR-FECHA-VENTA-FIN.
003020
003030*    CAMPANIA AUSENTE O EN CERO DESCARTA EL REGISTRO
003040     IF WS-ENT-ID-CAMPANIA-X = SPACES OR
003050        WS-ENT-ID-CAMPANIA NOT > 0
003060        SET DESCARTAR-VENTA TO TRUE
003070        ADD 1 TO WS-CNT-CAMPANIA-INVALIDA
003080     ELSE
003090        MOVE WS-ENT-ID-CAMPANIA TO WS-PRP-ID-CAMPANIA
003100     END-IF.
003110
003120     IF NO-DESCARTAR-VENTA
003130        PERFORM 2600-GRABAR-VENTA
003140           THRU 2600-GRABAR-VENTA-FIN
003150     END-IF.
003160
003170 2300-PREPARAR-VENTA-FIN.
003180     EXIT.
003190*----------------------------------------------------------------*
003200 2600-GRABAR-VENTA.
003210
003220     MOVE WS-PRP-VENTA TO WS-SAL-VENTAS-REG.
003230     WRITE WS-SAL-VENTAS-REG.
003240     ADD 1 TO WS-CNT-GRABADOS.
003250
003260 2600-GRABAR-VENTA-FIN.
003270     EXIT.
003280*----------------------------------------------------------------*
003290*    SACA TODO CARACTER QUE NO SEA DIGITO O PUNTO, ARMA EL         *
003300*    ENTERO Y LOS PRIMEROS DOS DECIMALES A MANO (SIN FUNCIONES     *
003310*    INTRINSECAS).  EJ: '$1,234.50' -> 1234.50 ; 'FREE' -> 0.00    *
003320*----------------------------------------------------------------*
003330 3100-LIMPIAR-IMPORTE.
003340
003350     MOVE WS-ENT-IMPORTE-CRUDO TO WS-IMP-CRUDO.
003360     MOVE SPACES               TO WS-IMP-LIMPIO.
003370     MOVE ZERO                 TO WS-IMP-LIMPIO-LEN
003380                                  WS-IMP-PUNTO-POS
003390                                  WS-IMP-DEC-CONTADOR
003400                                  WS-IMP-ENTERO-NUM
003410                                  WS-IMP-DECIMAL-NUM.
003420
003430     PERFORM 3110-FILTRAR-CARACTER
003440        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 12.
003450
003460     SET WS-I TO 1.
003470     PERFORM 3120-UBICAR-PUNTO
003480        VARYING WS-I FROM 1 BY 1
003490          UNTIL WS-I > WS-IMP-LIMPIO-LEN OR WS-IMP-PUNTO-POS > 0.
003500
003510     IF WS-IMP-PUNTO-POS = 0
003520        PERFORM 3130-ACUMULAR-ENTERO
003530           VARYING WS-I FROM 1 BY 1
003540             UNTIL WS-I > WS-IMP-LIMPIO-LEN
003550     ELSE
003560        PERFORM 3130-ACUMULAR-ENTERO
003570           VARYING WS-I FROM 1 BY 1
003580             UNTIL WS-I >= WS-IMP-PUNTO-POS
003590
003600        PERFORM 3140-ACUMULAR-DECIMAL
003610           VARYING WS-I FROM WS-IMP-PUNTO-POS + 1 BY 1
003620             UNTIL WS-I > WS-IMP-LIMPIO-LEN
003630                OR WS-IMP-DEC-CONTADOR >= 2
003640
003650        IF WS-IMP-DEC-CONTADOR = 1
003660           MULTIPLY WS-IMP-DECIMAL-NUM BY 10
003670                                  GIVING WS-IMP-DECIMAL-NUM
003680        END-IF
003690     END-IF.
003700
003710     COMPUTE WS-IMP-VALOR-FINAL ROUNDED =
003720             WS-IMP-ENTERO-NUM + (WS-IMP-DECIMAL-NUM / 100).
003730
003740     MOVE WS-IMP-VALOR-FINAL TO WS-PRP-IMPORTE-VENTA.
003750
003760 3100-LIMPIAR-IMPORTE-FIN.
003770     EXIT.
003780*----------------------------------------------------------------*
003790 3110-FILTRAR-CARACTER.
003800
003810     MOVE WS-IMP-CRUDO(WS-I:1) TO WS-IMP-CARACTER.
003820
003830     IF WS-IMP-CARACTER IS WS-CLASE-DIGITO OR
003832        WS-IMP-CARACTER = '.'
003840        ADD 1 TO WS-IMP-LIMPIO-LEN
003850        MOVE WS-IMP-CARACTER TO WS-IMP-LIMPIO(WS-IMP-LIMPIO-LEN:1)
003860     END-IF.
003870
003880 3110-FILTRAR-CARACTER-FIN.
003890     EXIT.
003900*----------------------------------------------------------------*
003910 3120-UBICAR-PUNTO.
003920
003930     IF WS-IMP-LIMPIO(WS-I:1) = '.'
003940        MOVE WS-I TO WS-IMP-PUNTO-POS
003950     END-IF.
003960
003970 3120-UBICAR-PUNTO-FIN.
003980     EXIT.
003990*----------------------------------------------------------------*
004000 3130-ACUMULAR-ENTERO.
004010
004020     MOVE WS-IMP-LIMPIO(WS-I:1) TO WS-IMP-CARACTER.
004030
004040     IF WS-IMP-CARACTER IS WS-CLASE-DIGITO
004050        COMPUTE WS-IMP-ENTERO-NUM =
004060                (WS-IMP-ENTERO-NUM * 10) + WS-IMP-DIGITO
004070     END-IF.
004080
004090 3130-ACUMULAR-ENTERO-FIN.
004100     EXIT.
004110*----------------------------------------------------------------*
004120 3140-ACUMULAR-DECIMAL.
004130
004140     MOVE WS-IMP-LIMPIO(WS-I:1) TO WS-IMP-CARACTER.
004150
004160     IF WS-IMP-CARACTER IS WS-CLASE-DIGITO
004170        ADD 1 TO WS-IMP-DEC-CONTADOR
004180        COMPUTE WS-IMP-DECIMAL-NUM =
004190                (WS-IMP-DECIMAL-NUM * 10) + WS-IMP-DIGITO
004200     END-IF.
004210
004220 3140-ACUMULAR-DECIMAL-FIN.
004230     EXIT.
004240*----------------------------------------------------------------*
004250*    FORMATO MM/DD/AAAA Y FECHA DE CALENDARIO REAL (CALL          *
004260*    A DTEVALID).  SI ES INVALIDA SE CUENTA Y SE DEJA EN BLANCO,   *
004270*    EL REGISTRO NO SE DESCARTA.                                   *
004280*----------------------------------------------------------------*
004290 3200-VALIDAR-FECHA-VENTA.
004300
004310     MOVE WS-ENT-FECHA-VENTA TO WS-FECHA-TRABAJO.
004320     SET FORMATO-FECHA-OK TO TRUE.
004330
004340     IF WS-FECHA-TRABAJO(3:1) NOT = '/' OR
004350        WS-FECHA-TRABAJO(6:1) NOT = '/' OR
004360        WS-FECHA-TRABAJO(1:2) NOT WS-CLASE-DIGITO OR
004370        WS-FECHA-TRABAJO(4:2) NOT WS-CLASE-DIGITO OR
004380        WS-FECHA-TRABAJO(7:4) NOT WS-CLASE-DIGITO
004390        SET FORMATO-FECHA-MAL TO TRUE
004400     END-IF.
004410
004420     IF FORMATO-FECHA-OK
004430        MOVE WS-FECHA-TRABAJO(1:2) TO LK-MM-I
004440        MOVE WS-FECHA-TRABAJO(4:2) TO LK-DD-I
004450        MOVE WS-FECHA-TRABAJO(7:4) TO LK-AAAA-I
004460        CALL 'DTEVALID' USING WS-VAL-FECHA
004470     END-IF.
004480
004490     IF FORMATO-FECHA-MAL OR LK-FECHA-INVALIDA
004500        MOVE SPACES TO WS-PRP-FECHA-VENTA
004510        ADD 1 TO WS-CNT-FECHA-INVALIDA
004520     ELSE
004530        MOVE WS-ENT-FECHA-VENTA TO WS-PRP-FECHA-VENTA
004540     END-IF.
004550
004560 3200-VALIDAR-FECHA-VENTA-FIN.
004570     EXIT.
004580*----------------------------------------------------------------*
004590 3000-FINALIZAR-PROGRAMA.
004600
004610     PERFORM 3200-CERRAR-ARCHIVOS
004620        THRU 3200-CERRAR-ARCHIVOS-FIN.
004630
004640 3000-FINALIZAR-PROGRAMA-FIN.
004650     EXIT.
004660*----------------------------------------------------------------*
004670 3200-CERRAR-ARCHIVOS.
004680
004690     CLOSE ENT-VENTAS
004700           SAL-VENTAS.
004710
004720     IF NOT FS-VENTAS-OK
004730        DISPLAY 'PRPSAL: ERROR AL CERRAR ENT-VENTAS: ' FS-VENTAS
004740     END-IF.
004750
004760     IF NOT FS-SAL-VENTAS-OK
004770        DISPLAY 'PRPSAL: ERROR AL CERRAR SAL-VENTAS: '
004780                                                FS-SAL-VENTAS
004790     END-IF.
004800
004810 3200-CERRAR-ARCHIVOS-FIN.
004820     EXIT.
004830*----------------------------------------------------------------*
004840 END PROGRAM PRPSAL.
