000010*----------------------------------------------------------------*
000020* COPY        : SALERAW                                          *
000030* CONTENIDO   : LAYOUT DEL REGISTRO CRUDO DE VENTAS (ENTRADA DE   *
000040*               PRPSAL).  ADAPTADO DEL VIEJO REGISTRO DE CONSUMOS *
000050*               POR TARJETA -- MISMA IDEA, OTRO NEGOCIO: ACA LA   *
000060*               VENTA ES DE SUCURSAL, NO UN CONSUMO CON PLASTICO. *
000070*               IMPORTE Y FECHA LLEGAN SUCIOS (TEXTO LIBRE);      *
000080*               CAMPANIA Y BONIFICACION PUEDEN VENIR EN BLANCO.   *
000090*----------------------------------------------------------------*
000100 01  WS-ENT-VENTA.
000110     05  WS-ENT-ID-VENTA             PIC 9(08).
000120     05  WS-ENT-ID-CLIENTE           PIC 9(06).
000130     05  WS-ENT-ID-PRODUCTO          PIC 9(06).
000140     05  WS-ENT-ID-SUCURSAL          PIC 9(04).
000150     05  WS-ENT-ID-CAMPANIA          PIC S9(04).
000160     05  WS-ENT-ID-CAMPANIA-X REDEFINES WS-ENT-ID-CAMPANIA
000170                                     PIC X(04).
000180     05  WS-ENT-IMPORTE-CRUDO        PIC X(12).
000190     05  WS-ENT-FECHA-VENTA          PIC X(10).
000200     05  WS-ENT-PUNTOS-BONIF         PIC 9(05).
000210     05  WS-ENT-PUNTOS-BONIF-X REDEFINES WS-ENT-PUNTOS-BONIF
000220                                     PIC X(05).
000230     05  WS-ENT-TIPO-PAGO            PIC X(12).
000240     05  FILLER                      PIC X(06).
