000010*----------------------------------------------------------------*
000020* COPY        : CUBEREC                                          *
000030* CONTENIDO   : LAYOUT DEL EXTRACTO DEL CUBO OLAP (SALIDA DE      *
000040*               OLAPCUB, ENTRADA DE OLAPGOL).  UNA LINEA POR      *
000050*               CLIENTE CON VENTAS: TOTAL, CANTIDAD Y PROMEDIO.   *
000060*----------------------------------------------------------------*
000070 01  WS-CUB-REGISTRO.
000080     05  WS-CUB-ID-CLIENTE           PIC 9(06).
000090     05  WS-CUB-TOTAL-IMPORTE        PIC 9(09)V99.
000100     05  WS-CUB-CANT-VENTAS          PIC 9(07).
000110     05  WS-CUB-PROMEDIO-VENTA       PIC 9(07)V99.
000120     05  WS-CUB-NOMBRE-CLIENTE       PIC X(30).
000130     05  FILLER                      PIC X(07).
