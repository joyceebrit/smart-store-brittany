000010*----------------------------------------------------------------*
000020* COPY        : PRODPRP                                          *
000030* CONTENIDO   : LAYOUT DEL REGISTRO DE PRODUCTO YA DEPURADO.      *
000040*               ES LA SALIDA DE PRPPRD Y TAMBIEN EL REGISTRO      *
000050*               DEL ALMACEN INDEXADO ALM-PRODUCTOS QUE CARGA      *
000060*               ETLDW.  PRECIO Y STOCK YA QUEDARON VALIDADOS:     *
000070*               PRECIO >= 0, STOCK > 0.                           *
000080*   NOTA: COMO EN PRODRAW, LOS 95 BYTES QUEDAN CUBIERTOS POR       *
000081*   CAMPOS DE NEGOCIO; NO HAY FILLER DE RELLENO EN ESTE LAYOUT.    *
000082*----------------------------------------------------------------*
000090 01  WS-PRP-PRODUCTO.
000100     05  WS-PRP-ID-PRODUCTO          PIC 9(06).
000110     05  WS-PRP-NOM-PRODUCTO         PIC X(30).
000120     05  WS-PRP-CATEGORIA            PIC X(20).
000130     05  WS-PRP-PRECIO-UNIT          PIC 9(05)V99.
000140     05  WS-PRP-CANT-STOCK           PIC 9(07).
000150     05  WS-PRP-PROVEEDOR            PIC X(25).
