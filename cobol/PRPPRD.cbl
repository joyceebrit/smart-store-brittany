000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             PRPPRD.
000030 AUTHOR.                 L. FERREYRA.
000040 INSTALLATION.           SMART STORE - CENTRO DE COMPUTOS.
000050 DATE-WRITTEN.           22/04/2002.
000060 DATE-COMPILED.
000070 SECURITY.               CONFIDENCIAL - USO INTERNO UNICAMENTE.
000080*----------------------------------------------------------------*
000090*                      HISTORIAL DE CAMBIOS                      *
000100*----------------------------------------------------------------*
000110* 22/04/02 LFERREYR ALTA DEL PROGRAMA.  DEPURA EL EXTRACTO CRUDO  *
000120*                   DE PRODUCTOS DEL PROYECTO ALMACEN DE DATOS:   *
000130*                   SACA DUPLICADOS, COMPLETA NOMBRE FALTANTE Y   *
000140*                   DESCARTA REGISTROS CON STOCK O PRECIO         *
000150*                   INVALIDO.  PED. 02-061.                       *
000160* 14/11/03 CPERDIG  LA TABLA DE CLAVES VISTAS SE AMPLIA DE 2000   *
000170*                   A 5000 PRODUCTOS; EL EXTRACTO DIARIO VENIA    *
000180*                   DESBORDANDO LA TABLA.  PED.MTTO. 03-201.      *
000190* 09/06/05 RGARCIA  SE AGREGA CONTADOR DE PRECIO NEGATIVO         *
000200*                   SEPARADO DEL DE STOCK INVALIDO PARA EL        *
000210*                   REPORTE DE ESTADISTICAS.  PED. 05-044.        *
000212* 16/07/08 LFERREYR CORRIGE WS-SW-STOCK-BLANCO: QUEDABA PRENDIDO  *
000214*                   UNA VEZ QUE APARECIA UN STOCK EN BLANCO Y     *
000216*                   DESCARTABA TODOS LOS PRODUCTOS SIGUIENTES     *
000218*                   AUNQUE TUVIERAN STOCK VALIDO.  AHORA SE       *
000219*                   REINICIA AL EMPEZAR CADA REGISTRO, IGUAL QUE  *
000220*                   EL DE DUPLICADO.  PED.MTTO. 08-061.           *
000222* 19/09/08 LFERREYR LIMPIEZA DE CONFIGURATION SECTION: LA CLASE     *
000223*                   DE DIGITOS QUE TRAIA DESDE EL ALTA NUNCA SE     *
000224*                   LLEGO A USAR ACA, LA VALIDACION DE STOCK Y      *
000225*                   PRECIO SIEMPRE FUE POR COMPARACION NUMERICA.    *
000226*                   PED.MTTO. 08-077.                              *
000227*----------------------------------------------------------------*
000230*    PROPOSITO: LEE ENT-PRODUCTOS (CRUDO), SACA DUPLICADOS,        *
000240*    COMPLETA EL NOMBRE FALTANTE, REVISA STOCK Y PRECIO, Y         *
000250*    GRABA SAL-PRODUCTOS (PREPARADO) EN EL MISMO ORDEN DE          *
000260*    ENTRADA, UNA SOLA VEZ POR PRODUCTO.                          *
000270*----------------------------------------------------------------*
000280 ENVIRONMENT DIVISION.
000330 INPUT-OUTPUT SECTION.
000340 FILE-CONTROL.
000350
000360     SELECT ENT-PRODUCTOS
000370         ASSIGN TO 'ENT-PRODUCTOS'
000380         ORGANIZATION IS LINE SEQUENTIAL
000390         FILE STATUS IS FS-PRODUCTOS.
000400
000410     SELECT SAL-PRODUCTOS
000420         ASSIGN TO 'SAL-PRODUCTOS'
000430         ORGANIZATION IS LINE SEQUENTIAL
000440         FILE STATUS IS FS-SAL-PRODUCTOS.
000450*----------------------------------------------------------------*
000460 DATA DIVISION.
000470 FILE SECTION.
000480*----------------------------------------------------------------*
000490 FD  ENT-PRODUCTOS.
000500     COPY PRODRAW.
000510
000520 FD  SAL-PRODUCTOS.
000530 01  WS-SAL-PRODUCTOS-REG                PIC X(95).
000532 01  WS-SAL-PRODUCTOS-REG-X REDEFINES WS-SAL-PRODUCTOS-REG.
000534     05  WS-SAL-PROD-X-MITAD-1           PIC X(47).
000536     05  WS-SAL-PROD-X-MITAD-2           PIC X(48).
000540*----------------------------------------------------------------*
000550 WORKING-STORAGE SECTION.
000560*----------------------------------------------------------------*
000570     COPY PRODPRP.
000580*----------------------------------------------------------------*
000582*   VISTA EN CRUDO DEL REGISTRO PREPARADO, PARA VOLCAR POR         *
000584*   DISPLAY CUANDO HAY QUE DEPURAR UN PRODUCTO MAL PREPARADO.      *
000586 01  WS-PRP-PRODUCTO-X REDEFINES WS-PRP-PRODUCTO
000588                                 PIC X(95).
000590*----------------------------------------------------------------*
000600 01  FS-STATUS.
000610     05  FS-PRODUCTOS                    PIC X(02).
000620         88  FS-PRODUCTOS-OK                        VALUE '00'.
000630         88  FS-PRODUCTOS-EOF                        VALUE '10'.
000640         88  FS-PRODUCTOS-NFD                        VALUE '35'.
000650     05  FS-SAL-PRODUCTOS                 PIC X(02).
000660         88  FS-SAL-PRODUCTOS-OK                     VALUE '00'.
000670*----------------------------------------------------------------*
000680*   TABLA DE CLAVES YA VISTAS (AMPLIADA 14/11/03 - PED. 03-201)   *
000690*----------------------------------------------------------------*
000700 01  WS-TABLA-VISTOS.
000710     05  WS-VIS-CANT                     PIC 9(04)   COMP.
000720     05  WS-VIS-CLAVE OCCURS 5000 TIMES
000730                      INDEXED BY WS-VIS-IDX
000740                                 PIC 9(06).
000750*----------------------------------------------------------------*
000760 01  WS-INDICADORES.
000770     05  WS-SW-DUPLICADO                 PIC X(01)   VALUE 'N'.
000780         88  ES-DUPLICADO                            VALUE 'S'.
000790         88  NO-ES-DUPLICADO                         VALUE 'N'.
000800     05  WS-SW-STOCK-BLANCO               PIC X(01)  VALUE 'N'.
000810         88  STOCK-VINO-EN-BLANCO                    VALUE 'S'.
000815         88  NO-STOCK-VINO-EN-BLANCO                 VALUE 'N'.
000820*----------------------------------------------------------------*
000850 01  WS-CONTADORES.
000860     05  WS-CNT-LEIDOS                    PIC 9(07)  COMP.
000870     05  WS-CNT-DUPLICADOS                PIC 9(07)  COMP.
000880     05  WS-CNT-STOCK-INVALIDO            PIC 9(07)  COMP.
000890     05  WS-CNT-PRECIO-NEGATIVO           PIC 9(07)  COMP.
000900     05  WS-CNT-GRABADOS                  PIC 9(07)  COMP.
000910     05  WS-IDX-BUSQUEDA                  PIC 9(04)  COMP.
000920*----------------------------------------------------------------*
000930 01  WS-FECHA-SISTEMA.
000940     05  WS-FS-AAMMDD                     PIC 9(06).
000950     05  WS-FS-AAMMDD-R REDEFINES WS-FS-AAMMDD.
000960         10  WS-FS-AA                     PIC 9(02).
000970         10  WS-FS-MM                     PIC 9(02).
000980         10  WS-FS-DD                     PIC 9(02).
000990*----------------------------------------------------------------*
001000 PROCEDURE DIVISION.
001010*----------------------------------------------------------------*
001020
001030     PERFORM 1000-INICIAR-PROGRAMA
001040        THRU 1000-INICIAR-PROGRAMA-FIN.
001050
001060     PERFORM 2000-PROCESAR-PROGRAMA
001070        THRU 2000-PROCESAR-PROGRAMA-FIN
001080       UNTIL FS-PRODUCTOS-EOF.
001090
001100     PERFORM 3000-FINALIZAR-PROGRAMA
001110        THRU 3000-FINALIZAR-PROGRAMA-FIN.
001120
001130     DISPLAY 'PRPPRD: PRODUCTOS LEIDOS      : ' WS-CNT-LEIDOS.
001140     DISPLAY 'PRPPRD: DUPLICADOS DESCARTADOS: ' WS-CNT-DUPLICADOS.
001150     DISPLAY 'PRPPRD: STOCK INVALIDO        : '
001160                                         WS-CNT-STOCK-INVALIDO.
001170     DISPLAY 'PRPPRD: PRECIO NEGATIVO       : '
001180                                         WS-CNT-PRECIO-NEGATIVO.
001190     DISPLAY 'PRPPRD: PRODUCTOS GRABADOS    : ' WS-CNT-GRABADOS.
001200
001210     STOP RUN.
001220*----------------------------------------------------------------*
001230 1000-INICIAR-PROGRAMA.
001240
001250     PERFORM 1100-ABRIR-ARCHIVOS
001260        THRU 1100-ABRIR-ARCHIVOS-FIN.
001270
001280     PERFORM 1200-INICIALIZAR-VARIABLES
001290        THRU 1200-INICIALIZAR-VARIABLES-FIN.
001300
001310 1000-INICIAR-PROGRAMA-FIN.
001320     EXIT.
001330*----------------------------------------------------------------*
001340 1100-ABRIR-ARCHIVOS.
001350
001360     OPEN INPUT  ENT-PRODUCTOS.
001370
001380     EVALUATE TRUE
001390         WHEN FS-PRODUCTOS-OK
001400              CONTINUE
001410         WHEN OTHER
001420              DISPLAY 'PRPPRD: ERROR AL ABRIR ENT-PRODUCTOS'
001430              DISPLAY 'PRPPRD: FILE STATUS: ' FS-PRODUCTOS
001440              STOP RUN
001450     END-EVALUATE.
001460
001470     OPEN OUTPUT SAL-PRODUCTOS.
001480
001490     EVALUATE TRUE
001500         WHEN FS-SAL-PRODUCTOS-OK
001510              CONTINUE
001520         WHEN OTHER
001530              DISPLAY 'PRPPRD: ERROR AL ABRIR SAL-PRODUCTOS'
001540              DISPLAY 'PRPPRD: FILE STATUS: ' FS-SAL-PRODUCTOS
001550              STOP RUN
001560     END-EVALUATE.
001570
001580 1100-ABRIR-ARCHIVOS-FIN.
001590     EXIT.
001600*----------------------------------------------------------------*
001610 1200-INICIALIZAR-VARIABLES.
001620
001630     ACCEPT WS-FS-AAMMDD FROM DATE.
001640
001650     MOVE ZEROES TO WS-CNT-LEIDOS
001660                    WS-CNT-DUPLICADOS
001670                    WS-CNT-STOCK-INVALIDO
001680                    WS-CNT-PRECIO-NEGATIVO
001690                    WS-CNT-GRABADOS
001700                    WS-VIS-CANT.
001710
001720 1200-INICIALIZAR-VARIABLES-FIN.
001730     EXIT.
001740*----------------------------------------------------------------*
001750 2000-PROCESAR-PROGRAMA.
001760
001770     PERFORM 2100-LEER-PRODUCTOS
001780        THRU 2100-LEER-PRODUCTOS-FIN.
001790
001800     IF NOT FS-PRODUCTOS-EOF
001810
001820        ADD 1 TO WS-CNT-LEIDOS
001830
001840        PERFORM 2200-BUSCAR-DUPLICADO
001850           THRU 2200-BUSCAR-DUPLICADO-FIN
001860
001870        IF NO-ES-DUPLICADO
001880           PERFORM 2300-VALIDAR-Y-PREPARAR
001890              THRU 2300-VALIDAR-Y-PREPARAR-FIN
001900        ELSE
001910           ADD 1 TO WS-CNT-DUPLICADOS
001920        END-IF
001930
001940     END-IF.
001950
001960 2000-PROCESAR-PROGRAMA-FIN.
001970     EXIT.
001980*----------------------------------------------------------------*
001990 2100-LEER-PRODUCTOS.
002000
002010     READ ENT-PRODUCTOS.
002020
002030     EVALUATE TRUE
002040         WHEN FS-PRODUCTOS-OK
002050              CONTINUE
002060         WHEN FS-PRODUCTOS-EOF
002070              CONTINUE
002080         WHEN OTHER
002090              DISPLAY 'PRPPRD: ERROR AL LEER ENT-PRODUCTOS'
002100              DISPLAY 'PRPPRD: FILE STATUS: ' FS-PRODUCTOS
002110              STOP RUN
002120     END-EVALUATE.
002130
002140 2100-LEER-PRODUCTOS-FIN.
002150     EXIT.
002160*----------------------------------------------------------------*
002170*    LA CLAVE DE DUPLICADO ES SOLO EL ID DE PRODUCTO; GANA          *
002180*    EL PRIMER REGISTRO LEIDO CON ESA CLAVE.                       *
002190*----------------------------------------------------------------*
002200 2200-BUSCAR-DUPLICADO.
002210
002220     SET NO-ES-DUPLICADO TO TRUE.
002230     SET WS-VIS-IDX TO 1.
002240
002250     SEARCH WS-VIS-CLAVE VARYING WS-VIS-IDX
002260         AT END
002270              CONTINUE
002280         WHEN WS-VIS-IDX NOT > WS-VIS-CANT AND
002290              WS-VIS-CLAVE(WS-VIS-IDX) = WS-ENT-ID-PRODUCTO
002300              SET ES-DUPLICADO TO TRUE
002310     END-SEARCH.
002315
002320     IF NO-ES-DUPLICADO
002330        ADD 1 TO WS-VIS-CANT
002340        MOVE WS-ENT-ID-PRODUCTO TO WS-VIS-CLAVE(WS-VIS-CANT)
002350     END-IF.
002360
002370 2200-BUSCAR-DUPLICADO-FIN.
002380     EXIT.
002390*----------------------------------------------------------------*
002400*    COMPLETA EL NOMBRE SI VINO EN BLANCO Y REVISA STOCK Y         *
002410*    PRECIO.  SI EL REGISTRO SOBREVIVE, SE GRABA EN SAL-PRODUCTOS. *
002420*----------------------------------------------------------------*
002430 2300-VALIDAR-Y-PREPARAR.
002432
002434*    16/07/08 LFERREYR: EL SWITCH DE STOCK EN BLANCO QUEDABA        *
002436*    PRENDIDO DE UN REGISTRO AL SIGUIENTE; SE REINICIA ACA IGUAL    *
002438*    QUE EL DE DUPLICADO EN 2200.  PED.MTTO. 08-061.                *
002440     SET NO-STOCK-VINO-EN-BLANCO TO TRUE.
002442
002450     MOVE SPACES TO WS-PRP-PRODUCTO.
002460     MOVE WS-ENT-ID-PRODUCTO     TO WS-PRP-ID-PRODUCTO.
002470     MOVE WS-ENT-NOM-PRODUCTO    TO WS-PRP-NOM-PRODUCTO.
002480     MOVE WS-ENT-CATEGORIA       TO WS-PRP-CATEGORIA.
002490     MOVE WS-ENT-PROVEEDOR       TO WS-PRP-PROVEEDOR.
002500
002510     IF WS-PRP-NOM-PRODUCTO = SPACES
002520        MOVE 'Unknown Product' TO WS-PRP-NOM-PRODUCTO
002530     END-IF.
002540
002550     IF WS-ENT-CANT-STOCK-X = SPACES
002560        SET STOCK-VINO-EN-BLANCO TO TRUE
002570     END-IF.
002580
002590     IF STOCK-VINO-EN-BLANCO OR WS-ENT-CANT-STOCK NOT > 0
002600        ADD 1 TO WS-CNT-STOCK-INVALIDO
002610     ELSE
002620        IF WS-ENT-PRECIO-UNIT-X = SPACES OR
002630           WS-ENT-PRECIO-UNIT < 0
002640           ADD 1 TO WS-CNT-PRECIO-NEGATIVO
002650        ELSE
002660           MOVE WS-ENT-CANT-STOCK  TO WS-PRP-CANT-STOCK
002670           MOVE WS-ENT-PRECIO-UNIT TO WS-PRP-PRECIO-UNIT
002680           PERFORM 2600-GRABAR-PRODUCTO
002690              THRU 2600-GRABAR-PRODUCTO-FIN
002700        END-IF
002710     END-IF.
002720
002730 2300-VALIDAR-Y-PREPARAR-FIN.
002740     EXIT.
002750*----------------------------------------------------------------*
002760 2600-GRABAR-PRODUCTO.
002770
002780     MOVE WS-PRP-PRODUCTO TO WS-SAL-PRODUCTOS-REG.
002790     WRITE WS-SAL-PRODUCTOS-REG.
002800     ADD 1 TO WS-CNT-GRABADOS.
002810
002820 2600-GRABAR-PRODUCTO-FIN.
002830     EXIT.
002840*----------------------------------------------------------------*
002850 3000-FINALIZAR-PROGRAMA.
002860
002870     PERFORM 3200-CERRAR-ARCHIVOS
002880        THRU 3200-CERRAR-ARCHIVOS-FIN.
002890
002900 3000-FINALIZAR-PROGRAMA-FIN.
002910     EXIT.
002920*----------------------------------------------------------------*
002930 3200-CERRAR-ARCHIVOS.
002940
002950     CLOSE ENT-PRODUCTOS
002960           SAL-PRODUCTOS.
002970
002980     IF NOT FS-PRODUCTOS-OK
002990        DISPLAY 'PRPPRD: ERROR AL CERRAR ENT-PRODUCTOS: '
003000                                                  FS-PRODUCTOS
003010     END-IF.
003020
003030     IF NOT FS-SAL-PRODUCTOS-OK
003040        DISPLAY 'PRPPRD: ERROR AL CERRAR SAL-PRODUCTOS: '
003050                                             FS-SAL-PRODUCTOS
003060     END-IF.
003070
003080 3200-CERRAR-ARCHIVOS-FIN.
003090     EXIT.
003100*----------------------------------------------------------------*
003110 END PROGRAM PRPPRD.
