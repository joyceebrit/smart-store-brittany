000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             CUSTLKUP.
000030 AUTHOR.                 R. BALSIMELLI.
000040 INSTALLATION.           SMART STORE - CENTRO DE COMPUTOS.
000050 DATE-WRITTEN.           09/05/1991.
000060 DATE-COMPILED.
000070 SECURITY.               CONFIDENCIAL - USO INTERNO UNICAMENTE.
000080*----------------------------------------------------------------*
000090*                      HISTORIAL DE CAMBIOS                      *
000100*----------------------------------------------------------------*
000110* 09/05/91 RBALSIM  ALTA DEL PROGRAMA.  BUSQUEDA DE CLIENTE POR   *
000120*                   NUMERO DE CLIENTE CONTRA EL MAESTRO DE        *
000130*                   CLIENTES, A PEDIDO DEL AREA DE MARKETING,     *
000140*                   CON LA MISMA IDEA DEL VIEJO BUSCADOR DE        *
000145*                   TITULARES QUE YA TENIAMOS EN PRODUCCION.       *
000150* 04/02/93 NBERGE   SE AGREGA FUNCION DE CIERRE EXPLICITO         *
000160*                   (LK-FUNCION = 'C') PORQUE EL PROGRAMA SE      *
000170*                   EMPEZO A LLAMAR UNA VEZ POR CADA VENTA Y EL   *
000180*                   MAESTRO QUEDABA ABIERTO TODO EL BATCH.        *
000190*                   PED.MTTO. 93-022.                             *
000200* 19/08/96 CPERDIG  AGREGA SWITCH WS-SW-PRIMERA-VEZ PARA QUE EL   *
000210*                   ARCHIVO SE ABRA UNA SOLA VEZ POR CORRIDA,     *
000220*                   YA QUE OLAPCUB LO LLAMA UNA VEZ POR CLIENTE.  *
000230* 30/12/98 NBERGE   AJUSTE Y2K: WS-CLI-FECHA-ALTA SE TRATA COMO   *
000240*                   TEXTO (AAAA-MM-DD), NO SE TOCA ACA.           *
000250* 22/04/02 RGARCIA  SE ADAPTA DEL MAESTRO DE TARJETAS AL MAESTRO  *
000260*                   DE CLIENTES DEL PROYECTO ALMACEN DE DATOS.    *
000270*                   PED. 02-061.                                  *
000272* 26/09/08 RBALSIM  REVISION GENERAL DE ENVIRONMENT DIVISION:      *
000274*                   SACO LA CLASE DE DIGITOS QUE HABIA QUEDADO     *
000276*                   DE LA EPOCA DEL MAESTRO DE TARJETAS; ESTE      *
000278*                   PROGRAMA SOLO HACE READ POR CLAVE.             *
000280*----------------------------------------------------------------*
000290*    PROPOSITO: DADO UN NUMERO DE CLIENTE, BUSCA EL REGISTRO EN   *
000300*    EL ALMACEN INDEXADO DE CLIENTES (ALM-CLIENTES, CARGADO POR   *
000310*    ETLDW) Y LO DEVUELVE AL PROGRAMA LLAMADOR.  SI NO LO         *
000320*    ENCUENTRA, DEVUELVE LK-CLI-NO-ENCONTRADO Y EL LLAMADOR       *
000330*    DECIDE COMO MUESTRA EL DATO EN SU PROPIO REPORTE.            *
000340*----------------------------------------------------------------*
000350 ENVIRONMENT DIVISION.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420
000430     SELECT ALM-CLIENTES
000440         ASSIGN TO 'ALM-CLIENTES'
000450         ORGANIZATION IS INDEXED
000460         ACCESS MODE IS RANDOM
000470         FILE STATUS IS FS-ALM-CLIENTES
000480         RECORD KEY IS WS-ALM-ID-CLIENTE.
000490*----------------------------------------------------------------*
000500 DATA DIVISION.
000510 FILE SECTION.
000520*----------------------------------------------------------------*
000530 FD  ALM-CLIENTES.
000540 01  WS-ALM-CLIENTES-REG.
000550     05  WS-ALM-ID-CLIENTE              PIC 9(06).
000560     05  WS-ALM-NOMBRE                   PIC X(30).
000570     05  WS-ALM-REGION                   PIC X(15).
000580     05  WS-ALM-FECHA-ALTA               PIC X(10).
000590     05  WS-ALM-PUNTOS-FIDELIDAD         PIC 9(07).
000600     05  WS-ALM-SEGMENTO                 PIC X(15).
000610     05  FILLER                          PIC X(01).
000620*----------------------------------------------------------------*
000630 01  WS-ALM-CLIENTES-REG-X REDEFINES WS-ALM-CLIENTES-REG
000640                                     PIC X(84).
000650*----------------------------------------------------------------*
000660 01  FS-STATUS.
000670*----------------------------------------------------------------*
000680*   ** FILE STATUS DE ALM-CLIENTES                                *
000690*----------------------------------------------------------------*
000700     05  FS-ALM-CLIENTES                 PIC X(02).
000710         88  FS-ALM-CLIENTES-FILE-OK            VALUE '00'.
000720         88  FS-ALM-CLIENTES-FILE-EOF           VALUE '10'.
000730         88  FS-ALM-CLIENTES-FILE-NFD           VALUE '35'.
000740         88  FS-ALM-CLIENTES-CLAVE-INV          VALUE '21'.
000750         88  FS-ALM-CLIENTES-CLAVE-DUP          VALUE '22'.
000760         88  FS-ALM-CLIENTES-CLAVE-NFD          VALUE '23'.
000770*----------------------------------------------------------------*
000780 WORKING-STORAGE SECTION.
000790
000792*----------------------------------------------------------------*
000794*   VISTA EN CRUDO DEL REGISTRO DEVUELTO AL LLAMADOR, PARA VOLCAR  *
000796*   POR DISPLAY CUANDO UN LLAMADOR REPORTA DATOS DE CLIENTE RAROS. *
000798*----------------------------------------------------------------*
000800 01  WS-INDICADORES.
000810     05  WS-SW-PRIMERA-VEZ               PIC X(01)   VALUE 'S'.
000820         88  ES-PRIMERA-VEZ                          VALUE 'S'.
000830         88  NO-ES-PRIMERA-VEZ                       VALUE 'N'.
000840
000850 01  WS-CONTADORES.
000860     05  WS-CNT-BUSQUEDAS                 PIC 9(07)  COMP.
000870     05  WS-CNT-ENCONTRADOS               PIC 9(07)  COMP.
000880     05  WS-CNT-NO-ENCONTRADOS            PIC 9(07)  COMP.
000890
000900 01  WS-FECHA-SISTEMA.
000910     05  WS-FS-AAMMDD                     PIC 9(06).
000920     05  WS-FS-AAMMDD-R REDEFINES WS-FS-AAMMDD.
000930         10  WS-FS-AA                     PIC 9(02).
000940         10  WS-FS-MM                     PIC 9(02).
000950         10  WS-FS-DD                     PIC 9(02).
000960*----------------------------------------------------------------*
000970 LINKAGE SECTION.
000980 01  LK-CUSTLKUP.
000990     05  LK-FUNCION                       PIC X(01).
001000         88  LK-FN-BUSCAR                        VALUE 'B'.
001010         88  LK-FN-CERRAR                        VALUE 'C'.
001020     05  LK-CLI-ID-ENTRADA                PIC 9(06).
001030     05  LK-CLI-SALIDA.
001040         10  LK-NOMBRE                    PIC X(30).
001050         10  LK-REGION                    PIC X(15).
001060         10  LK-FECHA-ALTA                PIC X(10).
001070         10  LK-PUNTOS-FIDELIDAD          PIC 9(07).
001080         10  LK-SEGMENTO                  PIC X(15).
001082     05  LK-CLI-SALIDA-X REDEFINES LK-CLI-SALIDA
001084                                     PIC X(77).
001090     05  LK-CLI-ENCONTRADO                PIC X(01).
001100         88  LK-CLI-SI-ENCONTRADO                VALUE 'S'.
001110         88  LK-CLI-NO-ENCONTRADO                VALUE 'N'.
001120*----------------------------------------------------------------*
001130 PROCEDURE DIVISION USING LK-CUSTLKUP.
001140*----------------------------------------------------------------*
001150 1000-INICIAR-PROGRAMA.
001160
001170     IF LK-FN-CERRAR
001180        PERFORM 3000-FINALIZAR-PROGRAMA
001190           THRU 3000-FINALIZAR-PROGRAMA-FIN
001200        GOBACK
001210     END-IF.
001220
001230     IF ES-PRIMERA-VEZ
001240        PERFORM 1100-ABRIR-ARCHIVOS
001250           THRU 1100-ABRIR-ARCHIVOS-FIN
001260        SET NO-ES-PRIMERA-VEZ TO TRUE
001270     END-IF.
001280
001290     PERFORM 1300-BUSCAR-CLIENTE
001300        THRU 1300-BUSCAR-CLIENTE-FIN.
001310
001320     GOBACK.
001330 1000-INICIAR-PROGRAMA-FIN.
001340     EXIT.
001350*----------------------------------------------------------------*
001360 1100-ABRIR-ARCHIVOS.
001370
001380     PERFORM 1140-ABRIR-ALM-CLIENTES
001390        THRU 1140-ABRIR-ALM-CLIENTES-FIN.
001400
001410     MOVE ZEROES TO WS-CNT-BUSQUEDAS
001420                    WS-CNT-ENCONTRADOS
001430                    WS-CNT-NO-ENCONTRADOS.
001440
001450     ACCEPT WS-FS-AAMMDD FROM DATE.
001460
001470 1100-ABRIR-ARCHIVOS-FIN.
001480     EXIT.
001490*----------------------------------------------------------------*
001500 1140-ABRIR-ALM-CLIENTES.
001510
001520     OPEN INPUT ALM-CLIENTES.
001530
001540     EVALUATE TRUE
001550         WHEN FS-ALM-CLIENTES-FILE-OK
001560              CONTINUE
001570         WHEN OTHER
001580              DISPLAY 'CUSTLKUP: ERROR AL ABRIR ALM-CLIENTES'
001590              DISPLAY 'CUSTLKUP: FILE STATUS: ' FS-ALM-CLIENTES
001600              SET LK-CLI-NO-ENCONTRADO TO TRUE
001610              GOBACK
001620     END-EVALUATE.
001630
001640 1140-ABRIR-ALM-CLIENTES-FIN.
001650     EXIT.
001660*----------------------------------------------------------------*
001670 1300-BUSCAR-CLIENTE.
001680
001690     ADD 1 TO WS-CNT-BUSQUEDAS.
001700
001710     MOVE LK-CLI-ID-ENTRADA TO WS-ALM-ID-CLIENTE.
001720
001730     READ ALM-CLIENTES KEY IS WS-ALM-ID-CLIENTE.
001740
001750     EVALUATE TRUE
001760         WHEN FS-ALM-CLIENTES-FILE-OK
001770              PERFORM 2105-DEVOLVER-DATOS
001780                 THRU 2105-DEVOLVER-DATOS-FIN
001790              ADD 1 TO WS-CNT-ENCONTRADOS
001800         WHEN FS-ALM-CLIENTES-CLAVE-NFD
001810              SET LK-CLI-NO-ENCONTRADO TO TRUE
001820              ADD 1 TO WS-CNT-NO-ENCONTRADOS
001830         WHEN OTHER
001840              DISPLAY 'CUSTLKUP: ERROR AL LEER ALM-CLIENTES'
001850              DISPLAY 'CUSTLKUP: FILE STATUS: ' FS-ALM-CLIENTES
001860              SET LK-CLI-NO-ENCONTRADO TO TRUE
001870              ADD 1 TO WS-CNT-NO-ENCONTRADOS
001880     END-EVALUATE.
001890
001900 1300-BUSCAR-CLIENTE-FIN.
001910     EXIT.
001920*----------------------------------------------------------------*
001930 2105-DEVOLVER-DATOS.
001940
001950     SET LK-CLI-SI-ENCONTRADO TO TRUE.
001960     MOVE WS-ALM-NOMBRE             TO LK-NOMBRE.
001970     MOVE WS-ALM-REGION             TO LK-REGION.
001980     MOVE WS-ALM-FECHA-ALTA         TO LK-FECHA-ALTA.
001990     MOVE WS-ALM-PUNTOS-FIDELIDAD   TO LK-PUNTOS-FIDELIDAD.
002000     MOVE WS-ALM-SEGMENTO           TO LK-SEGMENTO.
002010
002020 2105-DEVOLVER-DATOS-FIN.
002030     EXIT.
002040*----------------------------------------------------------------*
002050 3000-FINALIZAR-PROGRAMA.
002060
002070     IF NO-ES-PRIMERA-VEZ
002080        PERFORM 3200-CERRAR-ARCHIVOS
002090           THRU 3200-CERRAR-ARCHIVOS-FIN
002100     END-IF.
002110
002120     DISPLAY 'CUSTLKUP: BUSQUEDAS      : ' WS-CNT-BUSQUEDAS.
002130     DISPLAY 'CUSTLKUP: ENCONTRADOS    : ' WS-CNT-ENCONTRADOS.
002140     DISPLAY 'CUSTLKUP: NO ENCONTRADOS : ' WS-CNT-NO-ENCONTRADOS.
002150
002160 3000-FINALIZAR-PROGRAMA-FIN.
002170     EXIT.
002180*----------------------------------------------------------------*
002190 3200-CERRAR-ARCHIVOS.
002200
002210     CLOSE ALM-CLIENTES.
002220
002230     IF NOT FS-ALM-CLIENTES-FILE-OK
002240        DISPLAY 'CUSTLKUP: ERROR AL CERRAR ALM-CLIENTES: '
002250                                                FS-ALM-CLIENTES
002260     END-IF.
002270
002280     SET NO-ES-PRIMERA-VEZ TO TRUE.
002290
002300 3200-CERRAR-ARCHIVOS-FIN.
002310     EXIT.
002320*----------------------------------------------------------------*
002330 END PROGRAM CUSTLKUP.
