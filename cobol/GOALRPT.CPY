000010*----------------------------------------------------------------*
000020* COPY        : GOALRPT                                          *
000030* CONTENIDO   : IMAGENES DE LINEA DEL REPORTE "PROMEDIO DE VENTA  *
000040*               POR CLIENTE" QUE ARMA OLAPGOL.  CADA 01 ES UNA    *
000050*               IMAGEN DISTINTA; EL PROGRAMA LA ARMA EN WORKING   *
000060*               Y LA MUEVE A WS-SAL-REPORTE ANTES DE ESCRIBIR,    *
000070*               IGUAL QUE LOS OTROS REPORTES DE ESTE SISTEMA.     *
000090*----------------------------------------------------------------*
000100 01  WS-RPT-SEPARADOR                PIC X(132) VALUE ALL '-'.
000110
000120 01  WS-RPT-TITULO.
000130     05  FILLER                      PIC X(40)  VALUE SPACES.
000140     05  FILLER                      PIC X(52)
000150             VALUE 'PROMEDIO DE VENTA POR CLIENTE - SMART STORE'.
000160     05  FILLER                      PIC X(40)  VALUE SPACES.
000170
000180 01  WS-RPT-COLUMNAS.
000190     05  FILLER                      PIC X(04)  VALUE 'RANK'.
000200     05  FILLER                      PIC X(02)  VALUE SPACES.
000210     05  FILLER                      PIC X(30)  VALUE 'CUSTOMER'.
000220     05  FILLER                      PIC X(02)  VALUE SPACES.
000230     05  FILLER                      PIC X(14)
000235             VALUE 'TOTAL SALES'.
000240     05  FILLER                      PIC X(02)  VALUE SPACES.
000250     05  FILLER                      PIC X(09)  VALUE 'TXN COUNT'.
000260     05  FILLER                      PIC X(03)  VALUE SPACES.
000270     05  FILLER                      PIC X(12)
000275             VALUE 'AVG TXN SIZE'.
000280     05  FILLER                      PIC X(54)  VALUE SPACES.
000290
000300 01  WS-RPT-DETALLE.
000310     05  WS-RPT-D-RANK               PIC ZZZ9.
000320     05  FILLER                      PIC X(02)  VALUE SPACES.
000330     05  WS-RPT-D-CLIENTE            PIC X(30).
000340     05  FILLER                      PIC X(02)  VALUE SPACES.
000350     05  WS-RPT-D-TOT-VENTAS         PIC ZZZ,ZZZ,ZZ9.99.
000360     05  FILLER                      PIC X(02)  VALUE SPACES.
000370     05  WS-RPT-D-CANT-VENTAS        PIC ZZZ,ZZ9.
000380     05  FILLER                      PIC X(02)  VALUE SPACES.
000390     05  WS-RPT-D-PROM-VENTA         PIC ZZZ,ZZ9.99.
000400     05  FILLER                      PIC X(59)  VALUE SPACES.
000410
000420 01  WS-RPT-OTROS.
000430     05  FILLER                      PIC X(04)  VALUE SPACES.
000440     05  FILLER                      PIC X(02)  VALUE SPACES.
000450     05  WS-RPT-O-ETIQUETA           PIC X(30)  VALUE 'OTHERS'.
000460     05  FILLER                      PIC X(02)  VALUE SPACES.
000470     05  WS-RPT-O-TOT-VENTAS         PIC ZZZ,ZZZ,ZZ9.99.
000480     05  FILLER                      PIC X(02)  VALUE SPACES.
000490     05  WS-RPT-O-CANT-VENTAS        PIC ZZZ,ZZ9.
000500     05  FILLER                      PIC X(02)  VALUE SPACES.
000510     05  WS-RPT-O-PROM-VENTA         PIC ZZZ,ZZ9.99.
000520     05  FILLER                      PIC X(59)  VALUE SPACES.
000530
000540 01  WS-RPT-TOTALGRAL.
000550     05  FILLER                      PIC X(08)  VALUE SPACES.
000560     05  FILLER                      PIC X(17)
000570             VALUE 'GRAND TOTAL SALES'.
000580     05  FILLER                      PIC X(02)  VALUE SPACES.
000590     05  WS-RPT-TG-TOT-VENTAS        PIC ZZZ,ZZZ,ZZ9.99.
000600     05  FILLER                      PIC X(04)  VALUE SPACES.
000610     05  FILLER                      PIC X(18)
000620             VALUE 'GRAND TOTAL COUNT '.
000630     05  WS-RPT-TG-CANT-VENTAS       PIC ZZZ,ZZ9.
000640     05  FILLER                      PIC X(62)  VALUE SPACES.
000650
000660 01  WS-RPT-BLANCO                   PIC X(132) VALUE SPACES.
