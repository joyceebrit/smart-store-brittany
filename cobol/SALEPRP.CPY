000010*----------------------------------------------------------------*
000020* COPY        : SALEPRP                                          *
000030* CONTENIDO   : LAYOUT DE LA VENTA YA DEPURADA.  ES LA SALIDA DE  *
000040*               PRPSAL, EL REGISTRO DEL ALMACEN INDEXADO          *
000050*               ALM-VENTAS CARGADO POR ETLDW, Y EL REGISTRO QUE   *
000060*               LEE OLAPCUB PARA ARMAR EL CUBO POR CLIENTE.       *
000070*----------------------------------------------------------------*
000080 01  WS-PRP-VENTA.
000090     05  WS-PRP-ID-VENTA             PIC 9(08).
000100     05  WS-PRP-ID-CLIENTE           PIC 9(06).
000110     05  WS-PRP-ID-PRODUCTO          PIC 9(06).
000120     05  WS-PRP-ID-SUCURSAL          PIC 9(04).
000130     05  WS-PRP-ID-CAMPANIA          PIC 9(04).
000140     05  WS-PRP-IMPORTE-VENTA        PIC 9(07)V99.
000150     05  WS-PRP-FECHA-VENTA          PIC X(10).
000160     05  WS-PRP-PUNTOS-BONIF         PIC 9(05).
000170     05  WS-PRP-TIPO-PAGO            PIC X(12).
000180     05  FILLER                      PIC X(01).
