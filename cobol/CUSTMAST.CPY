000010*----------------------------------------------------------------*
000020* COPY        : CUSTMAST                                         *
000030* CONTENIDO   : LAYOUT DEL CLIENTE.  SIRVE TRES VECES: ARCHIVO    *
000040*               DE ENTRADA ENT-CLIENTES (EXTRACTO YA PREPARADO    *
000050*               POR EL AREA DE MARKETING, NO PASA POR PRPxxx),    *
000060*               REGISTRO DEL ALMACEN INDEXADO ALM-CLIENTES QUE    *
000070*               CARGA ETLDW, Y AREA DE SALIDA DEL CALL A          *
000080*               CUSTLKUP.  ADAPTADO DEL VIEJO MAESTRO DE           *
000090*               TITULARES DE TARJETA QUE YA TENIAMOS EN            *
000095*               PRODUCCION.                                        *
000100*----------------------------------------------------------------*
000110 01  WS-CLI-REGISTRO.
000120     05  WS-CLI-ID-CLIENTE           PIC 9(06).
000130     05  WS-CLI-NOMBRE               PIC X(30).
000140     05  WS-CLI-REGION               PIC X(15).
000150     05  WS-CLI-FECHA-ALTA           PIC X(10).
000160     05  WS-CLI-PUNTOS-FIDELIDAD     PIC 9(07).
000170     05  WS-CLI-SEGMENTO             PIC X(15).
000180     05  FILLER                      PIC X(01).
