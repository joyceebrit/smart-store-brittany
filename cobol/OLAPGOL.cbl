000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             OLAPGOL.
000030 AUTHOR.                 L. FERREYRA.
000040 INSTALLATION.           SMART STORE - CENTRO DE COMPUTOS.
000050 DATE-WRITTEN.           14/05/2002.
000060 DATE-COMPILED.
000070 SECURITY.               CONFIDENCIAL - USO INTERNO UNICAMENTE.
000080*----------------------------------------------------------------*
000090*                      HISTORIAL DE CAMBIOS                      *
000100*----------------------------------------------------------------*
000110* 14/05/02 LFERREYR ALTA DEL PROGRAMA.  REPORTE GERENCIAL DE      *
000120*                   PROMEDIO DE VENTA POR CLIENTE, A PEDIDO DEL   *
000130*                   AREA COMERCIAL.  PED. 02-061.                 *
000140* 03/10/03 CPERDIG  SE AGREGA LA LINEA "OTHERS" PARA LOS          *
000150*                   CLIENTES FUERA DEL TOP 20 (ANTES SE           *
000160*                   IMPRIMIAN TODOS LOS CLIENTES, EL LISTADO      *
000170*                   SE HABIA VUELTO IMPRIMIBLE).  PED.MTTO.       *
000180*                   03-201.                                      *
000190* 20/06/07 NBERGE   EL ORDENAMIENTO SE HACE ESTABLE (SOLO         *
000200*                   INTERCAMBIA SI ES ESTRICTAMENTE MAYOR) PARA   *
000210*                   QUE LOS EMPATES RESPETEN EL ORDEN DE LLEGADA  *
000220*                   DEL CUBO (CLIENTE ASCENDENTE).  PED.MTTO.     *
000230*                   07-088.                                      *
000232* 17/10/08 LFERREYR REVISION DE ENVIRONMENT DIVISION: SACO UNA     *
000234*                   CLASE DE CARACTERES QUE HABIA QUEDADO SIN      *
000236*                   USO, ESTE PROGRAMA SOLO ORDENA Y FORMATEA.     *
000240*----------------------------------------------------------------*
000250*    PROPOSITO: LEE EL EXTRACTO DEL CUBO OLAP, ORDENA             *
000260*    DESCENDENTE POR PROMEDIO DE VENTA, IMPRIME EL TOP 20 MAS     *
000270*    UNA LINEA "OTHERS" CON EL RESTO Y EL TOTAL GENERAL.          *
000280*----------------------------------------------------------------*
000290 ENVIRONMENT DIVISION.
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360
000370     SELECT ENT-CUBO
000380         ASSIGN TO 'SAL-CUBO'
000390         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS FS-ENT-CUBO.
000410
000420     SELECT SAL-REPORTE
000430         ASSIGN TO 'SAL-REPORTE'
000440         ORGANIZATION IS LINE SEQUENTIAL
000450         FILE STATUS IS FS-SAL-REPORTE.
000460*----------------------------------------------------------------*
000470 DATA DIVISION.
000480 FILE SECTION.
000490*----------------------------------------------------------------*
000500 FD  ENT-CUBO.
000510     COPY CUBEREC.
000520*----------------------------------------------------------------*
000530 01  WS-ENT-CUBO-REG-X REDEFINES WS-CUB-REGISTRO
000540                                     PIC X(70).
000550*----------------------------------------------------------------*
000560 FD  SAL-REPORTE.
000570 01  WS-SAL-REPORTE-REG                   PIC X(132).
000580*----------------------------------------------------------------*
000590 WORKING-STORAGE SECTION.
000600*----------------------------------------------------------------*
000610     COPY GOALRPT.
000620*----------------------------------------------------------------*
000630 01  FS-STATUS.
000640     05  FS-ENT-CUBO                       PIC X(02).
000650         88  FS-ENT-CUBO-OK                         VALUE '00'.
000660         88  FS-ENT-CUBO-EOF                        VALUE '10'.
000670     05  FS-SAL-REPORTE                    PIC X(02).
000680         88  FS-SAL-REPORTE-OK                      VALUE '00'.
000690*----------------------------------------------------------------*
000700*   TABLA EN MEMORIA CON EL CUBO COMPLETO (SE ORDENA ACA MISMO,   *
000710*   NO HAY VERBO SORT PARA TABLAS EN MEMORIA).                    *
000720*----------------------------------------------------------------*
000730 01  WS-TABLA-RPT.
000740     05  WS-RPT-CANT-REG                  PIC 9(05)   COMP.
000750     05  WS-RPT-LINEA OCCURS 5000 TIMES
000760                      INDEXED BY WS-RPT-IDX.
000770         10  WS-RPT-T-CLIENTE             PIC 9(06).
000780         10  WS-RPT-T-TOTAL                PIC 9(09)V99.
000790         10  WS-RPT-T-CANTIDAD            PIC 9(07).
000800         10  WS-RPT-T-PROMEDIO            PIC 9(07)V99.
000810         10  WS-RPT-T-NOMBRE              PIC X(30).
000820*----------------------------------------------------------------*
000830 01  WS-AUX-ORDENAMIENTO.
000840     05  WS-ORD-CAMBIO                    PIC X(01).
000850         88  HUBO-CAMBIO                            VALUE 'S'.
000860         88  NO-HUBO-CAMBIO                         VALUE 'N'.
000870     05  WS-ORD-IDX                        PIC 9(05) COMP.
000880     05  WS-ORD-AUX-LINEA.
000890         10  WS-ORD-AUX-CLIENTE            PIC 9(06).
000900         10  WS-ORD-AUX-TOTAL              PIC 9(09)V99.
000910         10  WS-ORD-AUX-CANTIDAD           PIC 9(07).
000920         10  WS-ORD-AUX-PROMEDIO           PIC 9(07)V99.
000930         10  WS-ORD-AUX-NOMBRE             PIC X(30).
000940*----------------------------------------------------------------*
000950 01  WS-TOPE-DETALLE                       PIC 9(05)   COMP.
000960*----------------------------------------------------------------*
000970 01  WS-ACUM-OTROS.
000980     05  WS-OTR-TOTAL                      PIC 9(09)V99.
000990     05  WS-OTR-CANTIDAD                   PIC 9(07)   COMP.
001000     05  WS-OTR-PROMEDIO                   PIC 9(07)V99.
001010*----------------------------------------------------------------*
001020 01  WS-ACUM-TOTALGRAL.
001030     05  WS-GT-TOTAL                       PIC 9(09)V99.
001040     05  WS-GT-TOTAL-X REDEFINES WS-GT-TOTAL
001050                                           PIC X(11).
001060     05  WS-GT-CANTIDAD                    PIC 9(07)   COMP.
001070*----------------------------------------------------------------*
001080 01  WS-CONTADORES.
001090     05  WS-CNT-LINEAS-LEIDAS              PIC 9(05)   COMP.
001100*----------------------------------------------------------------*
001110 01  WS-FECHA-SISTEMA.
001120     05  WS-FS-AAMMDD                      PIC 9(06).
001130     05  WS-FS-AAMMDD-R REDEFINES WS-FS-AAMMDD.
001140         10  WS-FS-AA                      PIC 9(02).
001150         10  WS-FS-MM                      PIC 9(02).
001160         10  WS-FS-DD                      PIC 9(02).
001170*----------------------------------------------------------------*
001180 PROCEDURE DIVISION.
001190*----------------------------------------------------------------*
001200
001210     PERFORM 1000-INICIAR-PROGRAMA
001220        THRU 1000-INICIAR-PROGRAMA-FIN.
001230
001240     PERFORM 2000-PROCESAR-PROGRAMA
001250        THRU 2000-PROCESAR-PROGRAMA-FIN
001260       UNTIL FS-ENT-CUBO-EOF.
001270
001280     PERFORM 3000-FINALIZAR-PROGRAMA
001290        THRU 3000-FINALIZAR-PROGRAMA-FIN.
001300
001310     DISPLAY 'OLAPGOL: LINEAS DE CUBO LEIDAS: '
001320                                     WS-CNT-LINEAS-LEIDAS.
001330
001340     STOP RUN.
001350*----------------------------------------------------------------*
001360 1000-INICIAR-PROGRAMA.
001370
001380     PERFORM 1100-ABRIR-ARCHIVOS
001390        THRU 1100-ABRIR-ARCHIVOS-FIN.
001400
001410     PERFORM 1200-INICIALIZAR-VARIABLES
001420        THRU 1200-INICIALIZAR-VARIABLES-FIN.
001430
001440 1000-INICIAR-PROGRAMA-FIN.
001450     EXIT.
001460*----------------------------------------------------------------*
001470 1100-ABRIR-ARCHIVOS.
001480
001490     OPEN INPUT  ENT-CUBO.
001500
001510     EVALUATE TRUE
001520         WHEN FS-ENT-CUBO-OK
001530              CONTINUE
001540         WHEN OTHER
001550              DISPLAY 'OLAPGOL: ERROR AL ABRIR ENT-CUBO'
001560              DISPLAY 'OLAPGOL: FILE STATUS: ' FS-ENT-CUBO
001570              STOP RUN
001580     END-EVALUATE.
001590
001600     OPEN OUTPUT SAL-REPORTE.
001610
001620     EVALUATE TRUE
001630         WHEN FS-SAL-REPORTE-OK
001640              CONTINUE
001650         WHEN OTHER
001660              DISPLAY 'OLAPGOL: ERROR AL ABRIR SAL-REPORTE'
001670              DISPLAY 'OLAPGOL: FILE STATUS: ' FS-SAL-REPORTE
001680              STOP RUN
001690     END-EVALUATE.
001700
001710 1100-ABRIR-ARCHIVOS-FIN.
001720     EXIT.
001730*----------------------------------------------------------------*
001740 1200-INICIALIZAR-VARIABLES.
001750
001760     ACCEPT WS-FS-AAMMDD FROM DATE.
001770
001780     MOVE ZEROES TO WS-CNT-LINEAS-LEIDAS
001790                    WS-RPT-CANT-REG
001800                    WS-GT-TOTAL
001810                    WS-GT-CANTIDAD.
001820
001830 1200-INICIALIZAR-VARIABLES-FIN.
001840     EXIT.
001850*----------------------------------------------------------------*
001860 2000-PROCESAR-PROGRAMA.
001870
001880     PERFORM 2100-LEER-CUBO
001890        THRU 2100-LEER-CUBO-FIN.
001900
001910     IF NOT FS-ENT-CUBO-EOF
001920        ADD 1 TO WS-CNT-LINEAS-LEIDAS
001930        PERFORM 2200-CARGAR-TABLA
001940           THRU 2200-CARGAR-TABLA-FIN
001950     END-IF.
001960
001970 2000-PROCESAR-PROGRAMA-FIN.
001980     EXIT.
001990*----------------------------------------------------------------*
002000 2100-LEER-CUBO.
002010
002020     READ ENT-CUBO.
002030
002040     EVALUATE TRUE
002050         WHEN FS-ENT-CUBO-OK
002060              CONTINUE
002070         WHEN FS-ENT-CUBO-EOF
002080              CONTINUE
002090         WHEN OTHER
002100              DISPLAY 'OLAPGOL: ERROR AL LEER ENT-CUBO'
002110              DISPLAY 'OLAPGOL: FILE STATUS: ' FS-ENT-CUBO
002120              STOP RUN
002130     END-EVALUATE.
002140
002150 2100-LEER-CUBO-FIN.
002160     EXIT.
002170*----------------------------------------------------------------*
002180 2200-CARGAR-TABLA.
002190
002200     ADD 1 TO WS-RPT-CANT-REG.
002210     SET WS-RPT-IDX TO WS-RPT-CANT-REG.
002220
002230     MOVE WS-CUB-ID-CLIENTE       TO WS-RPT-T-CLIENTE(WS-RPT-IDX).
002240     MOVE WS-CUB-TOTAL-IMPORTE    TO WS-RPT-T-TOTAL(WS-RPT-IDX).
002250     MOVE WS-CUB-CANT-VENTAS      TO
002255                                 WS-RPT-T-CANTIDAD(WS-RPT-IDX).
002260     MOVE WS-CUB-PROMEDIO-VENTA   TO
002265                                 WS-RPT-T-PROMEDIO(WS-RPT-IDX).
002270     MOVE WS-CUB-NOMBRE-CLIENTE   TO WS-RPT-T-NOMBRE(WS-RPT-IDX).
002280
002290     ADD WS-CUB-TOTAL-IMPORTE     TO WS-GT-TOTAL.
002300     ADD WS-CUB-CANT-VENTAS       TO WS-GT-CANTIDAD.
002310
002320 2200-CARGAR-TABLA-FIN.
002330     EXIT.
002340*----------------------------------------------------------------*
002350 3000-FINALIZAR-PROGRAMA.
002360
002370*    ORDENA DESCENDENTE POR PROMEDIO; EN CASO DE EMPATE CONSERVA
002380*    ORDEN DE LLEGADA (ORDENAMIENTO ESTABLE).
002390     IF WS-RPT-CANT-REG > 1
002400        PERFORM 3100-ORDENAR-TABLA
002410           THRU 3100-ORDENAR-TABLA-FIN
002420     END-IF.
002430
002440*    EL DETALLE SE LIMITA A LOS PRIMEROS 20 CLIENTES
002450     IF WS-RPT-CANT-REG > 20
002460        MOVE 20 TO WS-TOPE-DETALLE
002470     ELSE
002480        MOVE WS-RPT-CANT-REG TO WS-TOPE-DETALLE
002490     END-IF.
002500
002510     PERFORM 3500-IMPRIMIR-ENCABEZADO
002520        THRU 3500-IMPRIMIR-ENCABEZADO-FIN.
002530
002540     IF WS-TOPE-DETALLE > 0
002550        PERFORM 3300-EMITIR-DETALLE
002560           THRU 3300-EMITIR-DETALLE-FIN
002570          VARYING WS-RPT-IDX FROM 1 BY 1
002580            UNTIL WS-RPT-IDX > WS-TOPE-DETALLE
002590     END-IF.
002600
002610*    LINEA "OTHERS" CON EL RESTO, PROMEDIO RECALCULADO
002620     IF WS-RPT-CANT-REG > 20
002630        PERFORM 3600-EMITIR-OTROS
002640           THRU 3600-EMITIR-OTROS-FIN
002650     END-IF.
002660
002670     PERFORM 3700-EMITIR-TOTALGRAL
002680        THRU 3700-EMITIR-TOTALGRAL-FIN.
002690
002700     PERFORM 3200-CERRAR-ARCHIVOS
002710        THRU 3200-CERRAR-ARCHIVOS-FIN.
002720
002730 3000-FINALIZAR-PROGRAMA-FIN.
002740     EXIT.
002750*----------------------------------------------------------------*
002760 3100-ORDENAR-TABLA.
002770
002780     SET HUBO-CAMBIO TO TRUE.
002790
002800     PERFORM 3110-PASADA-ORDENAMIENTO
002810        THRU 3110-PASADA-ORDENAMIENTO-FIN
002820       UNTIL NO-HUBO-CAMBIO.
002830
002840 3100-ORDENAR-TABLA-FIN.
002850     EXIT.
002860*----------------------------------------------------------------*
002870 3110-PASADA-ORDENAMIENTO.
002880
002890     SET NO-HUBO-CAMBIO TO TRUE.
002900
002910     PERFORM 3120-COMPARAR-Y-CAMBIAR
002920        THRU 3120-COMPARAR-Y-CAMBIAR-FIN
002930       VARYING WS-ORD-IDX FROM 1 BY 1
002940         UNTIL WS-ORD-IDX >= WS-RPT-CANT-REG.
002950
002960 3110-PASADA-ORDENAMIENTO-FIN.
002970     EXIT.
002980*----------------------------------------------------------------*
002990*    INTERCAMBIA SOLO SI EL SIGUIENTE TIENE PROMEDIO ESTRICTAMENTE *
003000*    MAYOR (ASI RESPETA EL ORDEN DE LLEGADA EN LOS EMPATES).        *
003010*----------------------------------------------------------------*
003020 3120-COMPARAR-Y-CAMBIAR.
003030
003040     IF WS-RPT-T-PROMEDIO(WS-ORD-IDX) <
003050        WS-RPT-T-PROMEDIO(WS-ORD-IDX + 1)
003060
003070        MOVE WS-RPT-LINEA(WS-ORD-IDX)     TO WS-ORD-AUX-LINEA
003080        MOVE WS-RPT-LINEA(WS-ORD-IDX + 1) TO
003085                                 WS-RPT-LINEA(WS-ORD-IDX)
003090        MOVE WS-ORD-AUX-LINEA             TO
003100                                 WS-RPT-LINEA(WS-ORD-IDX + 1)
003110
003120        SET HUBO-CAMBIO TO TRUE
003130     END-IF.
003140
003150 3120-COMPARAR-Y-CAMBIAR-FIN.
003160     EXIT.
003170*----------------------------------------------------------------*
003180 3500-IMPRIMIR-ENCABEZADO.
003190
003200     MOVE WS-RPT-SEPARADOR TO WS-SAL-REPORTE-REG.
003210     WRITE WS-SAL-REPORTE-REG.
003220
003230     MOVE WS-RPT-TITULO    TO WS-SAL-REPORTE-REG.
003240     WRITE WS-SAL-REPORTE-REG.
003250
003260     MOVE WS-RPT-SEPARADOR TO WS-SAL-REPORTE-REG.
003270     WRITE WS-SAL-REPORTE-REG.
003280
003290     MOVE WS-RPT-COLUMNAS  TO WS-SAL-REPORTE-REG.
003300     WRITE WS-SAL-REPORTE-REG.
003310
003320     MOVE WS-RPT-SEPARADOR TO WS-SAL-REPORTE-REG.
003330     WRITE WS-SAL-REPORTE-REG.
003340
003350 3500-IMPRIMIR-ENCABEZADO-FIN.
003360     EXIT.
003370*----------------------------------------------------------------*
003380 3300-EMITIR-DETALLE.
003390
003400*    ETIQUETA = NOMBRE SI NO ESTA EN BLANCO, SI NO EL ID
003410     MOVE WS-RPT-IDX                   TO WS-RPT-D-RANK.
003420
003430     IF WS-RPT-T-NOMBRE(WS-RPT-IDX) = SPACES
003440        MOVE WS-RPT-T-CLIENTE(WS-RPT-IDX)  TO WS-RPT-D-CLIENTE
003450     ELSE
003460        MOVE WS-RPT-T-NOMBRE(WS-RPT-IDX)   TO WS-RPT-D-CLIENTE
003470     END-IF.
003480
003490*    COLUMNAS MONETARIAS CON 2 DECIMALES
003500     MOVE WS-RPT-T-TOTAL(WS-RPT-IDX)       TO WS-RPT-D-TOT-VENTAS.
003510     MOVE WS-RPT-T-CANTIDAD(WS-RPT-IDX)    TO
003515                                 WS-RPT-D-CANT-VENTAS.
003520     MOVE WS-RPT-T-PROMEDIO(WS-RPT-IDX)    TO WS-RPT-D-PROM-VENTA.
003530
003540     MOVE WS-RPT-DETALLE TO WS-SAL-REPORTE-REG.
003550     WRITE WS-SAL-REPORTE-REG.
003560
003570 3300-EMITIR-DETALLE-FIN.
003580     EXIT.
003590*----------------------------------------------------------------*
003600 3600-EMITIR-OTROS.
003610
003620     MOVE ZERO TO WS-OTR-TOTAL WS-OTR-CANTIDAD.
003630
003640     PERFORM 3610-ACUMULAR-OTROS
003650        THRU 3610-ACUMULAR-OTROS-FIN
003660       VARYING WS-RPT-IDX FROM 21 BY 1
003670         UNTIL WS-RPT-IDX > WS-RPT-CANT-REG.
003680
003690     COMPUTE WS-OTR-PROMEDIO ROUNDED =
003695             WS-OTR-TOTAL / WS-OTR-CANTIDAD.
003700
003710     MOVE WS-OTR-TOTAL     TO WS-RPT-O-TOT-VENTAS.
003720     MOVE WS-OTR-CANTIDAD  TO WS-RPT-O-CANT-VENTAS.
003730     MOVE WS-OTR-PROMEDIO  TO WS-RPT-O-PROM-VENTA.
003740
003750     MOVE WS-RPT-OTROS TO WS-SAL-REPORTE-REG.
003760     WRITE WS-SAL-REPORTE-REG.
003770
003780 3600-EMITIR-OTROS-FIN.
003790     EXIT.
003800*----------------------------------------------------------------*
003810 3610-ACUMULAR-OTROS.
003820
003830     ADD WS-RPT-T-TOTAL(WS-RPT-IDX)    TO WS-OTR-TOTAL.
003840     ADD WS-RPT-T-CANTIDAD(WS-RPT-IDX) TO WS-OTR-CANTIDAD.
003850
003860 3610-ACUMULAR-OTROS-FIN.
003870     EXIT.
003880*----------------------------------------------------------------*
003890 3700-EMITIR-TOTALGRAL.
003900
003910     MOVE WS-RPT-SEPARADOR      TO WS-SAL-REPORTE-REG.
003920     WRITE WS-SAL-REPORTE-REG.
003930
003940     MOVE WS-GT-TOTAL           TO WS-RPT-TG-TOT-VENTAS.
003950     MOVE WS-GT-CANTIDAD        TO WS-RPT-TG-CANT-VENTAS.
003960
003970     MOVE WS-RPT-TOTALGRAL      TO WS-SAL-REPORTE-REG.
003980     WRITE WS-SAL-REPORTE-REG.
003990
004000     MOVE WS-RPT-SEPARADOR      TO WS-SAL-REPORTE-REG.
004010     WRITE WS-SAL-REPORTE-REG.
004020
004030 3700-EMITIR-TOTALGRAL-FIN.
004040     EXIT.
004050*----------------------------------------------------------------*
004060 3200-CERRAR-ARCHIVOS.
004070
004080     CLOSE ENT-CUBO
004090           SAL-REPORTE.
004100
004110     IF NOT FS-ENT-CUBO-OK
004120        DISPLAY 'OLAPGOL: ERROR AL CERRAR ENT-CUBO: ' FS-ENT-CUBO
004130     END-IF.
004140
004150     IF NOT FS-SAL-REPORTE-OK
004160        DISPLAY 'OLAPGOL: ERROR AL CERRAR SAL-REPORTE: '
004170                                                FS-SAL-REPORTE
004180     END-IF.
004190
004200 3200-CERRAR-ARCHIVOS-FIN.
004210     EXIT.
004220*----------------------------------------------------------------*
004230 END PROGRAM OLAPGOL.
