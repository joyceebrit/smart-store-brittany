000010*----------------------------------------------------------------*
000020* COPY        : PRODRAW                                          *
000030* CONTENIDO   : LAYOUT DEL REGISTRO CRUDO DE PRODUCTOS, TAL COMO  *
000040*               LLEGA DEL EXTRACTO DIARIO DE LA CADENA (ENTRADA  *
000050*               DE PRPPRD).  LOS CAMPOS NUMERICOS PUEDEN VENIR    *
000060*               EN BLANCO O NEGATIVOS; POR ESO SE VALIDAN ANTES   *
000070*               DE GRABAR EL REGISTRO DEPURADO.                   *
000080*   NOTA: LOS 95 BYTES DEL REGISTRO SE CUBREN POR COMPLETO CON     *
000081*   CAMPOS DE NEGOCIO (6+30+20+7+7+25); NO QUEDA LUGAR PARA        *
000082*   FILLER DE RELLENO EN ESTE LAYOUT EN PARTICULAR.                *
000083*----------------------------------------------------------------*
000090 01  WS-ENT-PRODUCTO.
000100     05  WS-ENT-ID-PRODUCTO          PIC 9(06).
000110     05  WS-ENT-NOM-PRODUCTO         PIC X(30).
000120     05  WS-ENT-CATEGORIA            PIC X(20).
000130     05  WS-ENT-PRECIO-UNIT          PIC S9(05)V99.
000140     05  WS-ENT-PRECIO-UNIT-X REDEFINES WS-ENT-PRECIO-UNIT
000150                                     PIC X(07).
000160     05  WS-ENT-CANT-STOCK           PIC S9(07).
000170     05  WS-ENT-CANT-STOCK-X REDEFINES WS-ENT-CANT-STOCK
000180                                     PIC X(07).
000190     05  WS-ENT-PROVEEDOR            PIC X(25).
