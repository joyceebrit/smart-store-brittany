000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             DTEVALID.
000030 AUTHOR.                 M. GARAY.
000040 INSTALLATION.           SMART STORE - CENTRO DE COMPUTOS.
000050 DATE-WRITTEN.           14/03/1988.
000060 DATE-COMPILED.
000070 SECURITY.               CONFIDENCIAL - USO INTERNO UNICAMENTE.
000080*----------------------------------------------------------------*
000090*                      HISTORIAL DE CAMBIOS                      *
000100*----------------------------------------------------------------*
000110* 14/03/88 MGARAY   ALTA DEL PROGRAMA.  VALIDADOR DE FECHAS DE-   *
000120*                   DD/MM/AAAA PARA EL SUBSISTEMA DE VENTAS.      *
000130*                   REEMPLAZA LA VALIDACION HECHA A MANO EN       *
000140*                   CADA PROGRAMA DE CARGA.                       *
000150* 02/09/89 MGARAY   CORRIGE CALCULO DE FEBRERO EN ANIOS BISIESTOS *
000160*                   CUANDO EL ANIO TERMINA EN 00 (REGLA DE LOS    *
000170*                   SIGLOS).  PED.MTTO. 89-114.                   *
000180* 21/11/91 RBALSIM  AGREGA MOTIVO DE ERROR DESCRIPTIVO EN         *
000190*                   LK-DES-ERROR-O; ANTES SOLO DEVOLVIA S/N.      *
000200* 17/06/94 LFERREYR LIMITE SUPERIOR DE DIA AHORA SE BUSCA EN      *
000210*                   TABLA EN VEZ DE EVALUATE ANIDADO.  PED. 94-07.*
000220* 30/12/98 MGARAY   AJUSTE Y2K: EL ANIO DE ENTRADA YA LLEGA EN    *
000230*                   4 POSICIONES DESDE LOS PROGRAMAS LLAMADORES;  *
000240*                   SE QUITA EL SIGLO FIJO '19' QUE SE ANTEPONIA. *
000250* 15/02/01 MGARAY   SE ADAPTA EL FORMATO DE ENTRADA DE DD/MM A    *
000260*                   MM/DD PARA EL NUEVO EXTRACTO DE VENTAS DE     *
000270*                   SUCURSALES (PROYECTO ALMACEN DE DATOS).       *
000280* 08/07/03 CPERDIG  REVISION GENERAL DE COMENTARIOS Y LIMPIEZA DE *
000290*                   VARIABLES SIN USO.  SIN CAMBIO DE LOGICA.     *
000292* 12/10/08 MGARAY   REVISION DE ENVIRONMENT DIVISION JUNTO CON      *
000294*                   LOS OTROS CARGADORES: SACO UNA CLASE DE        *
000296*                   CARACTERES QUE NUNCA SE USO, EL PROGRAMA       *
000298*                   SIEMPRE COMPARO RANGOS NUMERICOS NOMAS.        *
000300*----------------------------------------------------------------*
000310*    PROPOSITO: RECIBE MES/DIA/ANIO DESARMADOS Y DEVUELVE SI LA   *
000320*    FECHA ES UNA FECHA DE CALENDARIO VALIDA (MES 01-12, DIA      *
000330*    DENTRO DEL RANGO DEL MES, FEBRERO AJUSTADO POR BISIESTO).    *
000340*    NO RECHAZA NADA POR SI SOLO: EL LLAMADOR DECIDE QUE HACER    *
000350*    CON UNA FECHA INVALIDA (EN VENTAS, SE DEJA EN BLANCO).       *
000360*----------------------------------------------------------------*
000370 ENVIRONMENT DIVISION.
000420 DATA DIVISION.
000430 WORKING-STORAGE SECTION.
000440*----------------------------------------------------------------*
000450*   TABLA DE CANTIDAD DE DIAS POR MES (FEBRERO BASE = 28,         *
000460*   AJUSTADO EN WS-MAX-DIA-MES SI EL ANIO ES BISIESTO)            *
000470*----------------------------------------------------------------*
000480 01  WS-TABLA-DIAS-MES.
000490     05  WS-DIAS-MES-VALORES.
000500         10  FILLER              PIC 9(02)   VALUE 31.
000510         10  FILLER              PIC 9(02)   VALUE 28.
000520         10  FILLER              PIC 9(02)   VALUE 31.
000530         10  FILLER              PIC 9(02)   VALUE 30.
000540         10  FILLER              PIC 9(02)   VALUE 31.
000550         10  FILLER              PIC 9(02)   VALUE 30.
000560         10  FILLER              PIC 9(02)   VALUE 31.
000570         10  FILLER              PIC 9(02)   VALUE 31.
000580         10  FILLER              PIC 9(02)   VALUE 30.
000590         10  FILLER              PIC 9(02)   VALUE 31.            94070617
000600         10  FILLER              PIC 9(02)   VALUE 30.
000610         10  FILLER              PIC 9(02)   VALUE 31.
000620     05  WS-DIAS-MES REDEFINES WS-DIAS-MES-VALORES
000630                                 PIC 9(02) OCCURS 12 TIMES.
000640*----------------------------------------------------------------*
000650 01  WS-INDICADORES.
000660     05  WS-SW-BISIESTO          PIC X(01)   VALUE 'N'.
000670         88  ES-BISIESTO                     VALUE 'S'.
000680         88  NO-ES-BISIESTO                  VALUE 'N'.
000690     05  WS-MAX-DIA-MES          PIC 9(02)   COMP.
000700*----------------------------------------------------------------*
000710 01  WS-AUX-BISIESTO.
000720     05  WS-COCIENTE             PIC 9(06)   COMP.
000730     05  WS-RESTO-4              PIC 9(02)   COMP.
000740     05  WS-RESTO-100            PIC 9(02)   COMP.
000750     05  WS-RESTO-400            PIC 9(02)   COMP.
000752*   AREA DE VOLCADO PARA SEGUIMIENTO (SE VE CON UN DISPLAY SI EL
000754*   LLAMADOR REPORTA UNA FECHA QUE NO DEBERIA HABER FALLADO).
000756 01  WS-AUX-BISIESTO-X REDEFINES WS-AUX-BISIESTO
000758                                 PIC X(10).
000760*----------------------------------------------------------------*
000770 LINKAGE SECTION.
000780 01  LK-VAL-FECHA.
000790     05  LK-ENTRADA.
000800         10  LK-MM-I             PIC 9(02).
000810         10  LK-DD-I             PIC 9(02).                       01021501
000820         10  LK-AAAA-I           PIC 9(04).
000822     05  LK-ENTRADA-R REDEFINES LK-ENTRADA.
000824         10  LK-ENTRADA-X        PIC X(08).
000830     05  LK-SALIDA.
000840         10  LK-VALIDACION-O     PIC X(01).
000850             88  LK-FECHA-VALIDA           VALUE 'S'.
000860             88  LK-FECHA-INVALIDA         VALUE 'N'.
000870         10  LK-MOTIVO-ERROR-O.
000880             15  LK-COD-ERROR-O  PIC X(20).
000890             15  LK-DES-ERROR-O  PIC X(60).
000900*----------------------------------------------------------------*
000910 PROCEDURE DIVISION USING LK-VAL-FECHA.
000920*----------------------------------------------------------------*
000930 0100-VALIDAR-FECHA.
000940
000950     PERFORM 1000-INICIAR-SALIDA
000960        THRU 1000-INICIAR-SALIDA-FIN.
000970
000980     PERFORM 2000-VALIDAR-MES
000990        THRU 2000-VALIDAR-MES-FIN.
001000
001010     IF LK-COD-ERROR-O = SPACES
001020        PERFORM 2500-VALIDAR-DIA
001030           THRU 2500-VALIDAR-DIA-FIN
001040     END-IF.
001050
001060     IF LK-COD-ERROR-O = SPACES
001070        SET LK-FECHA-VALIDA TO TRUE
001080     ELSE
001090        SET LK-FECHA-INVALIDA TO TRUE
001100     END-IF.
001110
001120     GOBACK.
001130 0100-VALIDAR-FECHA-FIN.
001140     EXIT.
001150*----------------------------------------------------------------*
001160 1000-INICIAR-SALIDA.
001170
001180     MOVE 'S' TO LK-VALIDACION-O.
001190     MOVE SPACES TO LK-COD-ERROR-O.
001200     MOVE SPACES TO LK-DES-ERROR-O.
001210
001220 1000-INICIAR-SALIDA-FIN.
001230     EXIT.
001240*----------------------------------------------------------------*
001250 2000-VALIDAR-MES.
001260
001270     IF LK-MM-I < 1 OR LK-MM-I > 12
001280        MOVE 'FECHA-MES-INVALIDO' TO LK-COD-ERROR-O
001290        MOVE 'EL MES DE LA VENTA NO ESTA ENTRE 01 Y 12'
001300                                 TO LK-DES-ERROR-O
001310     END-IF.
001320
001330 2000-VALIDAR-MES-FIN.
001340     EXIT.
001350*----------------------------------------------------------------*
001360 2500-VALIDAR-DIA.
001370
001380     PERFORM 3000-VERIFICAR-BISIESTO
001390        THRU 3000-VERIFICAR-BISIESTO-FIN.
001400
001410     MOVE WS-DIAS-MES(LK-MM-I) TO WS-MAX-DIA-MES.
001420
001430     IF LK-MM-I = 2 AND ES-BISIESTO
001440        ADD 1 TO WS-MAX-DIA-MES
001450     END-IF.
001460
001470     IF LK-DD-I < 1 OR LK-DD-I > WS-MAX-DIA-MES
001480        MOVE 'FECHA-DIA-INVALIDO' TO LK-COD-ERROR-O
001490        MOVE 'EL DIA DE LA VENTA NO EXISTE PARA ESE MES'
001500                                 TO LK-DES-ERROR-O
001510     END-IF.
001520
001530 2500-VALIDAR-DIA-FIN.
001540     EXIT.
001550*----------------------------------------------------------------*
001560*   REGLA DE BISIESTO: DIVISIBLE POR 4, SALVO SIGLOS, SALVO QUE   *
001570*   EL SIGLO SEA DIVISIBLE POR 400 (AJUSTE DEL 02/09/89)          *
001580*----------------------------------------------------------------*
001590 3000-VERIFICAR-BISIESTO.
001600
001610     SET NO-ES-BISIESTO TO TRUE.
001620
001630     DIVIDE LK-AAAA-I BY 4   GIVING WS-COCIENTE
001640                             REMAINDER WS-RESTO-4.
001650     DIVIDE LK-AAAA-I BY 100 GIVING WS-COCIENTE
001660                             REMAINDER WS-RESTO-100.
001670     DIVIDE LK-AAAA-I BY 400 GIVING WS-COCIENTE
001680                             REMAINDER WS-RESTO-400.
001690
001700     EVALUATE TRUE
001710         WHEN WS-RESTO-400 = 0
001720              SET ES-BISIESTO TO TRUE
001730         WHEN WS-RESTO-100 = 0
001740              SET NO-ES-BISIESTO TO TRUE
001750         WHEN WS-RESTO-4 = 0
001760              SET ES-BISIESTO TO TRUE
001770         WHEN OTHER
001780              SET NO-ES-BISIESTO TO TRUE
001790     END-EVALUATE.
001800
001810 3000-VERIFICAR-BISIESTO-FIN.
001820     EXIT.
001830*----------------------------------------------------------------*
001840 END PROGRAM DTEVALID.
