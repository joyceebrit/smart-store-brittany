000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             ETLDW.
000030 AUTHOR.                 C. PERDIGUERA.
000040 INSTALLATION.           SMART STORE - CENTRO DE COMPUTOS.
000050 DATE-WRITTEN.           12/11/1994.
000060 DATE-COMPILED.
000070 SECURITY.               CONFIDENCIAL - USO INTERNO UNICAMENTE.
000080*----------------------------------------------------------------*
000090*                      HISTORIAL DE CAMBIOS                      *
000100*----------------------------------------------------------------*
000110* 12/11/94 CPERDIG  ALTA DEL PROGRAMA.  CARGA EL MAESTRO DE        *
000120*                   TARJETAS INDEXADO A PARTIR DEL EXTRACTO        *
000130*                   MENSUAL DE LA ADMINISTRADORA.                  *
000140* 03/06/97 NBERGE   EL MAESTRO SE VACIA (OPEN OUTPUT) ANTES DE     *
000150*                   CADA CARGA; ANTES SE ACUMULABAN REGISTROS      *
000160*                   VIEJOS DE CORRIDAS ANTERIORES.  PED.MTTO.      *
000170*                   97-041.                                       *
000180* 29/12/98 RGARCIA  AJUSTE Y2K: LAS FECHAS DE ALTA SE TRATAN       *
000190*                   COMO TEXTO, NO SE RECALCULAN ACA.              *
000200* 22/04/02 RGARCIA  SE CONVIERTE EN EL CARGADOR GENERAL DEL        *
000210*                   ALMACEN DE DATOS DEL PROYECTO NUEVO: AHORA     *
000220*                   CARGA TRES ALMACENES (CLIENTES, PRODUCTOS Y    *
000230*                   VENTAS) EN LUGAR DE UN UNICO MAESTRO DE        *
000240*                   TARJETAS.  PED. 02-061.                       *
000250* 14/07/04 LFERREYR SE AGREGA EL CONTEO DE REGISTROS CARGADOS      *
000260*                   POR ALMACEN EN FORMA SEPARADA (ANTES ERA UN    *
000270*                   UNICO TOTAL GENERAL).  PED.MTTO. 04-077.       *
000280* 03/10/08 RGARCIA  SE LIMPIA LA CONFIGURATION SECTION: HABIA UNA  *
000290*                   CLASE DE CARACTERES DE UN ALTA VIEJA QUE YA    *
000300*                   NO SE USABA, ESTE PROGRAMA SOLO MUEVE CAMPOS   *
000310*                   DE UN REGISTRO A OTRO.                        *
000320* 04/11/08 RGARCIA  WS-PRP-ID-PRODUCTO ESTA DECLARADO IGUAL EN      *
000330*                   PRODPRP Y SALEPRP; SE CALIFICAN LAS DOS         *
000340*                   REFERENCIAS (CARGA DE PRODUCTO Y CARGA DE       *
000350*                   VENTA) PARA SACAR LA AMBIGUEDAD DEL COMPILADOR. *
000360*                   PED.MTTO. 08-151.                               *
000370*----------------------------------------------------------------*
000380*    PROPOSITO: VACIA LOS TRES ALMACENES INDEXADOS DEL PROYECTO    *
000390*    (ALM-CLIENTES, ALM-PRODUCTOS, ALM-VENTAS) Y LOS VUELVE A      *
000400*    CARGAR DESDE LOS ARCHIVOS YA DEPURADOS (ENT-CLIENTES VIENE    *
000410*    DIRECTO DE MARKETING; ENT-PRODUCTOS-PREP Y ENT-VENTAS-PREP    *
000420*    SON LA SALIDA DE PRPPRD Y PRPSAL).  CARGA TOTAL, SIN          *
000430*    CARGA INCREMENTAL.                                           *
000440*----------------------------------------------------------------*
000450 ENVIRONMENT DIVISION.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480
000490     SELECT ENT-CLIENTES
000500         ASSIGN TO 'ENT-CLIENTES'
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS FS-ENT-CLIENTES.
000530
000540     SELECT ENT-PRODUCTOS-PREP
000550         ASSIGN TO 'SAL-PRODUCTOS'
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS FS-ENT-PRODUCTOS.
000580
000590     SELECT ENT-VENTAS-PREP
000600         ASSIGN TO 'SAL-VENTAS'
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS FS-ENT-VENTAS.
000630
000640     SELECT ALM-CLIENTES
000650         ASSIGN TO 'ALM-CLIENTES'
000660         ORGANIZATION IS INDEXED
000670         ACCESS MODE IS RANDOM
000680         FILE STATUS IS FS-ALM-CLIENTES
000690         RECORD KEY IS WS-ALM-ID-CLIENTE.
000700
000710     SELECT ALM-PRODUCTOS
000720         ASSIGN TO 'ALM-PRODUCTOS'
000730         ORGANIZATION IS INDEXED
000740         ACCESS MODE IS RANDOM
000750         FILE STATUS IS FS-ALM-PRODUCTOS
000760         RECORD KEY IS WS-ALM-ID-PRODUCTO.
000770
000780     SELECT ALM-VENTAS
000790         ASSIGN TO 'ALM-VENTAS'
000800         ORGANIZATION IS INDEXED
000810         ACCESS MODE IS RANDOM
000820         FILE STATUS IS FS-ALM-VENTAS
000830         RECORD KEY IS WS-ALM-ID-VENTA.
000840*----------------------------------------------------------------*
000850 DATA DIVISION.
000860 FILE SECTION.
000870*----------------------------------------------------------------*
000880 FD  ENT-CLIENTES.
000890     COPY CUSTMAST.
000900
000910 FD  ENT-PRODUCTOS-PREP.
000920     COPY PRODPRP.
000930
000940 FD  ENT-VENTAS-PREP.
000950     COPY SALEPRP.
000960*----------------------------------------------------------------*
000970 FD  ALM-CLIENTES.
000980 01  WS-ALM-CLIENTES-REG.
000990     05  WS-ALM-ID-CLIENTE              PIC 9(06).
001000     05  WS-ALM-NOMBRE                   PIC X(30).
001010     05  WS-ALM-REGION                   PIC X(15).
001020     05  WS-ALM-FECHA-ALTA               PIC X(10).
001030     05  WS-ALM-PUNTOS-FIDELIDAD         PIC 9(07).
001040     05  WS-ALM-SEGMENTO                 PIC X(15).
001050     05  FILLER                          PIC X(01).
001060*----------------------------------------------------------------*
001070 01  WS-ALM-CLIENTES-REG-X REDEFINES WS-ALM-CLIENTES-REG
001080                                     PIC X(84).
001090*----------------------------------------------------------------*
001100 FD  ALM-PRODUCTOS.
001110 01  WS-ALM-PRODUCTOS-REG.
001120     05  WS-ALM-ID-PRODUCTO             PIC 9(06).
001130     05  WS-ALM-NOM-PRODUCTO            PIC X(30).
001140     05  WS-ALM-CATEGORIA               PIC X(20).
001150     05  WS-ALM-PRECIO-UNIT             PIC 9(05)V99.
001160     05  WS-ALM-CANT-STOCK              PIC 9(07).
001170     05  WS-ALM-PROVEEDOR               PIC X(25).
001180*----------------------------------------------------------------*
001190 01  WS-ALM-PRODUCTOS-REG-X REDEFINES WS-ALM-PRODUCTOS-REG
001200                                     PIC X(95).
001210*----------------------------------------------------------------*
001220 FD  ALM-VENTAS.
001230 01  WS-ALM-VENTAS-REG.
001240     05  WS-ALM-ID-VENTA                PIC 9(08).
001250     05  WS-ALM-ID-CLIENTE-V            PIC 9(06).
001260     05  WS-ALM-ID-PRODUCTO-V           PIC 9(06).
001270     05  WS-ALM-ID-SUCURSAL             PIC 9(04).
001280     05  WS-ALM-ID-CAMPANIA             PIC 9(04).
001290     05  WS-ALM-IMPORTE-VENTA           PIC 9(07)V99.
001300     05  WS-ALM-FECHA-VENTA             PIC X(10).
001310     05  WS-ALM-PUNTOS-BONIF            PIC 9(05).
001320     05  WS-ALM-TIPO-PAGO               PIC X(12).
001330     05  FILLER                         PIC X(01).
001340*----------------------------------------------------------------*
001350 01  WS-ALM-VENTAS-REG-X REDEFINES WS-ALM-VENTAS-REG
001360                                     PIC X(65).
001370*----------------------------------------------------------------*
001380 WORKING-STORAGE SECTION.
001390*----------------------------------------------------------------*
001400 01  FS-STATUS.
001410     05  FS-ENT-CLIENTES                 PIC X(02).
001420         88  FS-ENT-CLIENTES-OK                    VALUE '00'.
001430         88  FS-ENT-CLIENTES-EOF                   VALUE '10'.
001440     05  FS-ENT-PRODUCTOS                PIC X(02).
001450         88  FS-ENT-PRODUCTOS-OK                   VALUE '00'.
001460         88  FS-ENT-PRODUCTOS-EOF                  VALUE '10'.
001470     05  FS-ENT-VENTAS                    PIC X(02).
001480         88  FS-ENT-VENTAS-OK                      VALUE '00'.
001490         88  FS-ENT-VENTAS-EOF                     VALUE '10'.
001500     05  FS-ALM-CLIENTES                  PIC X(02).
001510         88  FS-ALM-CLIENTES-OK                    VALUE '00'.
001520     05  FS-ALM-PRODUCTOS                  PIC X(02).
001530         88  FS-ALM-PRODUCTOS-OK                   VALUE '00'.
001540     05  FS-ALM-VENTAS                    PIC X(02).
001550         88  FS-ALM-VENTAS-OK                      VALUE '00'.
001560*----------------------------------------------------------------*
001570 01  WS-CONTADORES.
001580     05  WS-CNT-CLIENTES-CARGADOS        PIC 9(07)   COMP.
001590     05  WS-CNT-PRODUCTOS-CARGADOS       PIC 9(07)   COMP.
001600     05  WS-CNT-VENTAS-CARGADAS          PIC 9(07)   COMP.
001610*----------------------------------------------------------------*
001620 01  WS-FECHA-SISTEMA.
001630     05  WS-FS-AAMMDD                     PIC 9(06).
001640     05  WS-FS-AAMMDD-R REDEFINES WS-FS-AAMMDD.
001650         10  WS-FS-AA                      PIC 9(02).
001660         10  WS-FS-MM                      PIC 9(02).
001670         10  WS-FS-DD                      PIC 9(02).
001680*----------------------------------------------------------------*
001690 PROCEDURE DIVISION.
001700*----------------------------------------------------------------*
001710
001720     PERFORM 1000-INICIAR-PROGRAMA
001730        THRU 1000-INICIAR-PROGRAMA-FIN.
001740
001750     PERFORM 2000-CARGAR-CLIENTES
001760        THRU 2000-CARGAR-CLIENTES-FIN.
001770
001780     PERFORM 2400-CARGAR-PRODUCTOS
001790        THRU 2400-CARGAR-PRODUCTOS-FIN.
001800
001810     PERFORM 2800-CARGAR-VENTAS
001820        THRU 2800-CARGAR-VENTAS-FIN.
001830
001840     PERFORM 3000-FINALIZAR-PROGRAMA
001850        THRU 3000-FINALIZAR-PROGRAMA-FIN.
001860
001870     DISPLAY 'ETLDW: CLIENTES CARGADOS  : '
001880                                     WS-CNT-CLIENTES-CARGADOS.
001890     DISPLAY 'ETLDW: PRODUCTOS CARGADOS : '
001900                                     WS-CNT-PRODUCTOS-CARGADOS.
001910     DISPLAY 'ETLDW: VENTAS CARGADAS    : '
001920                                     WS-CNT-VENTAS-CARGADAS.
001930
001940     STOP RUN.
001950*----------------------------------------------------------------*
001960 1000-INICIAR-PROGRAMA.
001970
001980     ACCEPT WS-FS-AAMMDD FROM DATE.
001990
002000     MOVE ZEROES TO WS-CNT-CLIENTES-CARGADOS
002010                    WS-CNT-PRODUCTOS-CARGADOS
002020                    WS-CNT-VENTAS-CARGADAS.
002030
002040 1000-INICIAR-PROGRAMA-FIN.
002050     EXIT.
002060*----------------------------------------------------------------*
002070*    VACIA (OPEN OUTPUT) EL ALMACEN DE CLIENTES ANTES DE           *
002080*    CARGARLO DE NUEVO; ES SIEMPRE CARGA TOTAL, NUNCA INCREMENTAL. *
002090*----------------------------------------------------------------*
002100 2000-CARGAR-CLIENTES.
002110
002120     OPEN INPUT  ENT-CLIENTES.
002130
002140     EVALUATE TRUE
002150         WHEN FS-ENT-CLIENTES-OK
002160              CONTINUE
002170         WHEN OTHER
002180              DISPLAY 'ETLDW: ERROR AL ABRIR ENT-CLIENTES'
002190              DISPLAY 'ETLDW: FILE STATUS: ' FS-ENT-CLIENTES
002200              STOP RUN
002210     END-EVALUATE.
002220
002230     OPEN OUTPUT ALM-CLIENTES.
002240
002250     EVALUATE TRUE
002260         WHEN FS-ALM-CLIENTES-OK
002270              CONTINUE
002280         WHEN OTHER
002290              DISPLAY 'ETLDW: ERROR AL VACIAR ALM-CLIENTES'
002300              DISPLAY 'ETLDW: FILE STATUS: ' FS-ALM-CLIENTES
002310              STOP RUN
002320     END-EVALUATE.
002330
002340     PERFORM 2100-LEER-CLIENTE
002350        THRU 2100-LEER-CLIENTE-FIN.
002360
002370     PERFORM 2200-GRABAR-CLIENTE
002380        THRU 2200-GRABAR-CLIENTE-FIN
002390       UNTIL FS-ENT-CLIENTES-EOF.
002400
002410     CLOSE ENT-CLIENTES
002420           ALM-CLIENTES.
002430
002440 2000-CARGAR-CLIENTES-FIN.
002450     EXIT.
002460*----------------------------------------------------------------*
002470 2100-LEER-CLIENTE.
002480
002490     READ ENT-CLIENTES.
002500
002510     EVALUATE TRUE
002520         WHEN FS-ENT-CLIENTES-OK
002530              CONTINUE
002540         WHEN FS-ENT-CLIENTES-EOF
002550              CONTINUE
002560         WHEN OTHER
002570              DISPLAY 'ETLDW: ERROR AL LEER ENT-CLIENTES'
002580              DISPLAY 'ETLDW: FILE STATUS: ' FS-ENT-CLIENTES
002590              STOP RUN
002600     END-EVALUATE.
002610
002620 2100-LEER-CLIENTE-FIN.
002630     EXIT.
002640*----------------------------------------------------------------*
002650 2200-GRABAR-CLIENTE.
002660*    CLAVE DEL ALMACEN ES EL NUMERO DE CLIENTE
002670     MOVE WS-CLI-ID-CLIENTE           TO WS-ALM-ID-CLIENTE.
002680     MOVE WS-CLI-NOMBRE               TO WS-ALM-NOMBRE.
002690     MOVE WS-CLI-REGION               TO WS-ALM-REGION.
002700     MOVE WS-CLI-FECHA-ALTA            TO WS-ALM-FECHA-ALTA.
002710     MOVE WS-CLI-PUNTOS-FIDELIDAD      TO WS-ALM-PUNTOS-FIDELIDAD.
002720     MOVE WS-CLI-SEGMENTO             TO WS-ALM-SEGMENTO.
002730
002740     WRITE WS-ALM-CLIENTES-REG.
002750
002760     IF FS-ALM-CLIENTES-OK
002770        ADD 1 TO WS-CNT-CLIENTES-CARGADOS
002780     ELSE
002790        DISPLAY 'ETLDW: ERROR AL GRABAR CLIENTE '
002800                                          WS-ALM-ID-CLIENTE
002810        DISPLAY 'ETLDW: FILE STATUS: ' FS-ALM-CLIENTES
002820     END-IF.
002830
002840     PERFORM 2100-LEER-CLIENTE
002850        THRU 2100-LEER-CLIENTE-FIN.
002860
002870 2200-GRABAR-CLIENTE-FIN.
002880     EXIT.
002890*----------------------------------------------------------------*
002900 2400-CARGAR-PRODUCTOS.
002910
002920     OPEN INPUT  ENT-PRODUCTOS-PREP.
002930
002940     EVALUATE TRUE
002950         WHEN FS-ENT-PRODUCTOS-OK
002960              CONTINUE
002970         WHEN OTHER
002980              DISPLAY 'ETLDW: ERROR AL ABRIR ENT-PRODUCTOS-PREP'
002990              DISPLAY 'ETLDW: FILE STATUS: ' FS-ENT-PRODUCTOS
003000              STOP RUN
003010     END-EVALUATE.
003020
003030     OPEN OUTPUT ALM-PRODUCTOS.
003040
003050     EVALUATE TRUE
003060         WHEN FS-ALM-PRODUCTOS-OK
003070              CONTINUE
003080         WHEN OTHER
003090              DISPLAY 'ETLDW: ERROR AL VACIAR ALM-PRODUCTOS'
003100              DISPLAY 'ETLDW: FILE STATUS: ' FS-ALM-PRODUCTOS
003110              STOP RUN
003120     END-EVALUATE.
003130
003140     PERFORM 2500-LEER-PRODUCTO
003150        THRU 2500-LEER-PRODUCTO-FIN.
003160
003170     PERFORM 2600-GRABAR-PRODUCTO
003180        THRU 2600-GRABAR-PRODUCTO-FIN
003190       UNTIL FS-ENT-PRODUCTOS-EOF.
003200
003210     CLOSE ENT-PRODUCTOS-PREP
003220           ALM-PRODUCTOS.
003230
003240 2400-CARGAR-PRODUCTOS-FIN.
003250     EXIT.
003260*----------------------------------------------------------------*
003270 2500-LEER-PRODUCTO.
003280
003290     READ ENT-PRODUCTOS-PREP.
003300
003310     EVALUATE TRUE
003320         WHEN FS-ENT-PRODUCTOS-OK
003330              CONTINUE
003340         WHEN FS-ENT-PRODUCTOS-EOF
003350              CONTINUE
003360         WHEN OTHER
003370              DISPLAY 'ETLDW: ERROR AL LEER ENT-PRODUCTOS-PREP'
003380              DISPLAY 'ETLDW: FILE STATUS: ' FS-ENT-PRODUCTOS
003390              STOP RUN
003400     END-EVALUATE.
003410
003420 2500-LEER-PRODUCTO-FIN.
003430     EXIT.
003440*----------------------------------------------------------------*
003450 2600-GRABAR-PRODUCTO.
003460*    CLAVE DEL ALMACEN ES EL NUMERO DE PRODUCTO
003470*    04/11/08 RGARCIA: WS-PRP-ID-PRODUCTO EXISTE EN PRODPRP Y EN
003480*    SALEPRP (FK DE LA VENTA); SE CALIFICA PARA SACAR LA
003490*    AMBIGUEDAD.  PED.MTTO. 08-151.
003500     MOVE WS-PRP-ID-PRODUCTO IN WS-PRP-PRODUCTO TO
003510                                 WS-ALM-ID-PRODUCTO.
003520     MOVE WS-PRP-NOM-PRODUCTO         TO WS-ALM-NOM-PRODUCTO.
003530     MOVE WS-PRP-CATEGORIA            TO WS-ALM-CATEGORIA.
003540     MOVE WS-PRP-PRECIO-UNIT          TO WS-ALM-PRECIO-UNIT.
003550     MOVE WS-PRP-CANT-STOCK           TO WS-ALM-CANT-STOCK.
003560     MOVE WS-PRP-PROVEEDOR            TO WS-ALM-PROVEEDOR.
003570
003580     WRITE WS-ALM-PRODUCTOS-REG.
003590
003600     IF FS-ALM-PRODUCTOS-OK
003610        ADD 1 TO WS-CNT-PRODUCTOS-CARGADOS
003620     ELSE
003630        DISPLAY 'ETLDW: ERROR AL GRABAR PRODUCTO '
003640                                          WS-ALM-ID-PRODUCTO
003650        DISPLAY 'ETLDW: FILE STATUS: ' FS-ALM-PRODUCTOS
003660     END-IF.
003670
003680     PERFORM 2500-LEER-PRODUCTO
003690        THRU 2500-LEER-PRODUCTO-FIN.
003700
003710 2600-GRABAR-PRODUCTO-FIN.
003720     EXIT.
003730*----------------------------------------------------------------*
003740 2800-CARGAR-VENTAS.
003750
003760     OPEN INPUT  ENT-VENTAS-PREP.
003770
003780     EVALUATE TRUE
003790         WHEN FS-ENT-VENTAS-OK
003800              CONTINUE
003810         WHEN OTHER
003820              DISPLAY 'ETLDW: ERROR AL ABRIR ENT-VENTAS-PREP'
003830              DISPLAY 'ETLDW: FILE STATUS: ' FS-ENT-VENTAS
003840              STOP RUN
003850     END-EVALUATE.
003860
003870     OPEN OUTPUT ALM-VENTAS.
003880
003890     EVALUATE TRUE
003900         WHEN FS-ALM-VENTAS-OK
003910              CONTINUE
003920         WHEN OTHER
003930              DISPLAY 'ETLDW: ERROR AL VACIAR ALM-VENTAS'
003940              DISPLAY 'ETLDW: FILE STATUS: ' FS-ALM-VENTAS
003950              STOP RUN
003960     END-EVALUATE.
003970
003980     PERFORM 2900-LEER-VENTA
003990        THRU 2900-LEER-VENTA-FIN.
004000
004010     PERFORM 2950-GRABAR-VENTA
004020        THRU 2950-GRABAR-VENTA-FIN
004030       UNTIL FS-ENT-VENTAS-EOF.
004040
004050     CLOSE ENT-VENTAS-PREP
004060           ALM-VENTAS.
004070
004080 2800-CARGAR-VENTAS-FIN.
004090     EXIT.
004100*----------------------------------------------------------------*
004110 2900-LEER-VENTA.
004120
004130     READ ENT-VENTAS-PREP.
004140
004150     EVALUATE TRUE
004160         WHEN FS-ENT-VENTAS-OK
004170              CONTINUE
004180         WHEN FS-ENT-VENTAS-EOF
004190              CONTINUE
004200         WHEN OTHER
004210              DISPLAY 'ETLDW: ERROR AL LEER ENT-VENTAS-PREP'
004220              DISPLAY 'ETLDW: FILE STATUS: ' FS-ENT-VENTAS
004230              STOP RUN
004240     END-EVALUATE.
004250
004260 2900-LEER-VENTA-FIN.
004270     EXIT.
004280*----------------------------------------------------------------*
004290 2950-GRABAR-VENTA.
004300*    CLAVE DEL ALMACEN ES EL NUMERO DE VENTA
004310     MOVE WS-PRP-ID-VENTA             TO WS-ALM-ID-VENTA.
004320     MOVE WS-PRP-ID-CLIENTE           TO WS-ALM-ID-CLIENTE-V.
004330     MOVE WS-PRP-ID-PRODUCTO IN WS-PRP-VENTA TO
004340                                 WS-ALM-ID-PRODUCTO-V.
004350     MOVE WS-PRP-ID-SUCURSAL          TO WS-ALM-ID-SUCURSAL.
004360     MOVE WS-PRP-ID-CAMPANIA          TO WS-ALM-ID-CAMPANIA.
004370     MOVE WS-PRP-IMPORTE-VENTA        TO WS-ALM-IMPORTE-VENTA.
004380     MOVE WS-PRP-FECHA-VENTA          TO WS-ALM-FECHA-VENTA.
004390     MOVE WS-PRP-PUNTOS-BONIF         TO WS-ALM-PUNTOS-BONIF.
004400     MOVE WS-PRP-TIPO-PAGO            TO WS-ALM-TIPO-PAGO.
004410
004420     WRITE WS-ALM-VENTAS-REG.
004430
004440     IF FS-ALM-VENTAS-OK
004450        ADD 1 TO WS-CNT-VENTAS-CARGADAS
004460     ELSE
004470        DISPLAY 'ETLDW: ERROR AL GRABAR VENTA ' WS-ALM-ID-VENTA
004480        DISPLAY 'ETLDW: FILE STATUS: ' FS-ALM-VENTAS
004490     END-IF.
004500
004510     PERFORM 2900-LEER-VENTA
004520        THRU 2900-LEER-VENTA-FIN.
004530
004540 2950-GRABAR-VENTA-FIN.
004550     EXIT.
004560*----------------------------------------------------------------*
004570 3000-FINALIZAR-PROGRAMA.
004580
004590     CONTINUE.
004600
004610 3000-FINALIZAR-PROGRAMA-FIN.
004620     EXIT.
004630*----------------------------------------------------------------*
004640 END PROGRAM ETLDW.
