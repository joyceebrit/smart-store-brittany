000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.             OLAPCUB.
000030 AUTHOR.                 R. GARCIA.
000040 INSTALLATION.           SMART STORE - CENTRO DE COMPUTOS.
000050 DATE-WRITTEN.           06/05/2002.
000060 DATE-COMPILED.
000070 SECURITY.               CONFIDENCIAL - USO INTERNO UNICAMENTE.
000080*----------------------------------------------------------------*
000090*                      HISTORIAL DE CAMBIOS                      *
000100*----------------------------------------------------------------*
000110* 06/05/02 RGARCIA  ALTA DEL PROGRAMA.  ARMA EL RESUMEN DE VENTAS  *
000120*                   POR CLIENTE, CON LA MISMA IDEA DEL VIEJO       *
000130*                   RESUMEN DE CONSUMOS QUE TENIAMOS POR TARJETA,  *
000140*                   AHORA AGRUPADO POR NUMERO DE CLIENTE.  PED.    *
000145*                   02-061.                                       *
000150* 19/08/96 CPERDIG  NOTA: EL ALMACEN DE VENTAS ESTA INDEXADO POR  *
000160*                   NUMERO DE VENTA, NO POR CLIENTE, POR LO QUE   *
000170*                   LOS CONSUMOS DE UN MISMO CLIENTE NO LLEGAN    *
000180*                   SEGUIDOS; SE ARMA UNA TABLA EN MEMORIA EN     *
000190*                   LUGAR DE UN CORTE DE CONTROL CLASICO.         *
000200* 11/03/05 LFERREYR LA TABLA DE CLIENTES SE AMPLIA A 5000         *
000210*                   CLIENTES DISTINTOS POR CORRIDA.  PED. 05-019. *
000220* 02/09/08 NBERGE   SE AGREGA EL ORDEN ASCENDENTE POR CLIENTE AL  *
000230*                   FINAL (ANTES SALIA EN EL ORDEN DE APARICION). *
000240*                   PED.MTTO. 08-103.                            *
000242* 10/10/08 RGARCIA  SACO DE LA CONFIGURATION SECTION UNA CLASE DE  *
000244*                   CARACTERES QUE NO SE USABA; ESTE PROGRAMA     *
000246*                   SOLO ACUMULA IMPORTES Y ORDENA LA TABLA.       *
000250*----------------------------------------------------------------*
000260*    PROPOSITO: LEE EL ALMACEN INDEXADO DE VENTAS COMPLETO,       *
000270*    ACUMULA POR CLIENTE EL TOTAL VENDIDO Y LA CANTIDAD DE        *
000280*    VENTAS, CALCULA EL PROMEDIO POR VENTA, BUSCA EL NOMBRE DEL   *
000290*    CLIENTE (CALL A CUSTLKUP, JOIN IZQUIERDO) Y GRABA UNA LINEA  *
000300*    POR CLIENTE EN EL EXTRACTO DEL CUBO, ORDENADO POR CLIENTE    *
000310*    ASCENDENTE.                                                 *
000320*----------------------------------------------------------------*
000330 ENVIRONMENT DIVISION.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400
000410     SELECT ALM-VENTAS
000420         ASSIGN TO 'ALM-VENTAS'
000430         ORGANIZATION IS INDEXED
000440         ACCESS MODE IS SEQUENTIAL
000450         FILE STATUS IS FS-ALM-VENTAS
000460         RECORD KEY IS WS-ALM-ID-VENTA.
000470
000480     SELECT SAL-CUBO
000490         ASSIGN TO 'SAL-CUBO'
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS FS-SAL-CUBO.
000520*----------------------------------------------------------------*
000530 DATA DIVISION.
000540 FILE SECTION.
000550*----------------------------------------------------------------*
000560 FD  ALM-VENTAS.
000570 01  WS-ALM-VENTAS-REG.
000580     05  WS-ALM-ID-VENTA                PIC 9(08).
000590     05  WS-ALM-ID-CLIENTE-V            PIC 9(06).
000600     05  WS-ALM-ID-PRODUCTO-V           PIC 9(06).
000610     05  WS-ALM-ID-SUCURSAL             PIC 9(04).
000620     05  WS-ALM-ID-CAMPANIA             PIC 9(04).
000630     05  WS-ALM-IMPORTE-VENTA           PIC 9(07)V99.
000640     05  WS-ALM-FECHA-VENTA             PIC X(10).
000650     05  WS-ALM-PUNTOS-BONIF            PIC 9(05).
000660     05  WS-ALM-TIPO-PAGO               PIC X(12).
000670     05  FILLER                         PIC X(01).
000680*----------------------------------------------------------------*
000690 01  WS-ALM-VENTAS-REG-X REDEFINES WS-ALM-VENTAS-REG
000700                                     PIC X(65).
000710*----------------------------------------------------------------*
000720 FD  SAL-CUBO.
000730     COPY CUBEREC.
000740*----------------------------------------------------------------*
000750 01  WS-SAL-CUBO-REG-X REDEFINES WS-CUB-REGISTRO
000760                                     PIC X(70).
000770*----------------------------------------------------------------*
000780 WORKING-STORAGE SECTION.
000790*----------------------------------------------------------------*
000800 01  FS-STATUS.
000810     05  FS-ALM-VENTAS                    PIC X(02).
000820         88  FS-ALM-VENTAS-OK                      VALUE '00'.
000830         88  FS-ALM-VENTAS-EOF                     VALUE '10'.
000840     05  FS-SAL-CUBO                      PIC X(02).
000850         88  FS-SAL-CUBO-OK                        VALUE '00'.
000860*----------------------------------------------------------------*
000870*   TABLA EN MEMORIA DE ACUMULADORES POR CLIENTE (VER NOTA 19/08/ *
000880*   96 MAS ARRIBA: EL ALMACEN DE VENTAS NO VIENE ORDENADO POR     *
000890*   CLIENTE, ASI QUE NO SE PUEDE HACER UN CORTE DE CONTROL COMO   *
000900*   DE COSTUMBRE; SE BUSCA/INSERTA EN ESTA TABLA Y AL FINAL SE    *
000910*   ORDENA ASCENDENTE POR CLIENTE ANTES DE GRABAR.                *
000920*----------------------------------------------------------------*
000930 01  WS-TABLA-CUBO.
000940     05  WS-CUB-CANT-GRUPOS              PIC 9(05)   COMP.
000950     05  WS-CUB-GRUPO OCCURS 5000 TIMES
000960                      INDEXED BY WS-CUB-IDX.
000970         10  WS-CUB-G-CLIENTE            PIC 9(06).
000980         10  WS-CUB-G-TOTAL              PIC 9(09)V99.
000990         10  WS-CUB-G-CANTIDAD           PIC 9(07)   COMP.
001000*----------------------------------------------------------------*
001010 01  WS-AUX-ORDENAMIENTO.
001020     05  WS-ORD-CAMBIO                   PIC X(01).
001030         88  HUBO-CAMBIO                           VALUE 'S'.
001040         88  NO-HUBO-CAMBIO                        VALUE 'N'.
001050     05  WS-ORD-IDX                       PIC 9(05)  COMP.
001060     05  WS-ORD-AUX-GRUPO.
001070         10  WS-ORD-AUX-CLIENTE           PIC 9(06).
001080         10  WS-ORD-AUX-TOTAL             PIC 9(09)V99.
001090         10  WS-ORD-AUX-CANTIDAD          PIC 9(07)  COMP.
001095*----------------------------------------------------------------*
001100 01  WS-PROMEDIO-TRABAJO                  PIC 9(07)V99.
001110*----------------------------------------------------------------*
001120*   AREA DE LLAMADA A CUSTLKUP (JOIN CON EL NOMBRE DEL CLIENTE)   *
001130*----------------------------------------------------------------*
001140 01  WS-LLAMADA-CUSTLKUP.
001150     05  LK-FUNCION                       PIC X(01).
001160         88  LK-FN-BUSCAR                        VALUE 'B'.
001170         88  LK-FN-CERRAR                        VALUE 'C'.
001180     05  LK-CLI-ID-ENTRADA                PIC 9(06).
001190     05  LK-CLI-SALIDA.
001200         10  LK-NOMBRE                    PIC X(30).
001210         10  LK-REGION                    PIC X(15).
001220         10  LK-FECHA-ALTA                PIC X(10).
001230         10  LK-PUNTOS-FIDELIDAD          PIC 9(07).
001240         10  LK-SEGMENTO                  PIC X(15).
001250     05  LK-CLI-ENCONTRADO                PIC X(01).
001260         88  LK-CLI-SI-ENCONTRADO                VALUE 'S'.
001270         88  LK-CLI-NO-ENCONTRADO                VALUE 'N'.
001280*----------------------------------------------------------------*
001290 01  WS-CONTADORES.
001300     05  WS-CNT-VENTAS-LEIDAS             PIC 9(07)  COMP.
001310     05  WS-CNT-CLIENTES-GRABADOS         PIC 9(07)  COMP.
001320*----------------------------------------------------------------*
001330 01  WS-FECHA-SISTEMA.
001340     05  WS-FS-AAMMDD                     PIC 9(06).
001350     05  WS-FS-AAMMDD-R REDEFINES WS-FS-AAMMDD.
001360         10  WS-FS-AA                     PIC 9(02).
001370         10  WS-FS-MM                     PIC 9(02).
001380         10  WS-FS-DD                     PIC 9(02).
001390*----------------------------------------------------------------*
001400 PROCEDURE DIVISION.
001410*----------------------------------------------------------------*
001420
001430     PERFORM 1000-INICIAR-PROGRAMA
001440        THRU 1000-INICIAR-PROGRAMA-FIN.
001450
001460     PERFORM 2000-PROCESAR-PROGRAMA
001470        THRU 2000-PROCESAR-PROGRAMA-FIN
001480       UNTIL FS-ALM-VENTAS-EOF.
001490
001500     PERFORM 3000-FINALIZAR-PROGRAMA
001510        THRU 3000-FINALIZAR-PROGRAMA-FIN.
001520
001530     DISPLAY 'OLAPCUB: VENTAS LEIDAS    : ' WS-CNT-VENTAS-LEIDAS.
001540     DISPLAY 'OLAPCUB: CLIENTES GRABADOS: '
001550                                     WS-CNT-CLIENTES-GRABADOS.
001560
001570     STOP RUN.
001580*----------------------------------------------------------------*
001590 1000-INICIAR-PROGRAMA.
001600
001610     PERFORM 1100-ABRIR-ARCHIVOS
001620        THRU 1100-ABRIR-ARCHIVOS-FIN.
001630
001640     PERFORM 1200-INICIALIZAR-VARIABLES
001650        THRU 1200-INICIALIZAR-VARIABLES-FIN.
001660
001670 1000-INICIAR-PROGRAMA-FIN.
001680     EXIT.
001690*----------------------------------------------------------------*
001700 1100-ABRIR-ARCHIVOS.
001710
001720     OPEN INPUT  ALM-VENTAS.
001730
001740     EVALUATE TRUE
001750         WHEN FS-ALM-VENTAS-OK
001760              CONTINUE
001770         WHEN OTHER
001780              DISPLAY 'OLAPCUB: ERROR AL ABRIR ALM-VENTAS'
001790              DISPLAY 'OLAPCUB: FILE STATUS: ' FS-ALM-VENTAS
001800              STOP RUN
001810     END-EVALUATE.
001820
001830     OPEN OUTPUT SAL-CUBO.
001840
001850     EVALUATE TRUE
001860         WHEN FS-SAL-CUBO-OK
001870              CONTINUE
001880         WHEN OTHER
001890              DISPLAY 'OLAPCUB: ERROR AL ABRIR SAL-CUBO'
001900              DISPLAY 'OLAPCUB: FILE STATUS: ' FS-SAL-CUBO
001910              STOP RUN
001920     END-EVALUATE.
001930
001940 1100-ABRIR-ARCHIVOS-FIN.
001950     EXIT.
001960*----------------------------------------------------------------*
001970 1200-INICIALIZAR-VARIABLES.
001980
001990     ACCEPT WS-FS-AAMMDD FROM DATE.
002000
002010     MOVE ZEROES TO WS-CNT-VENTAS-LEIDAS
002020                    WS-CNT-CLIENTES-GRABADOS
002030                    WS-CUB-CANT-GRUPOS.
002040
002050 1200-INICIALIZAR-VARIABLES-FIN.
002060     EXIT.
002070*----------------------------------------------------------------*
002080 2000-PROCESAR-PROGRAMA.
002090
002100     PERFORM 2100-LEER-VENTA
002110        THRU 2100-LEER-VENTA-FIN.
002120
002130     IF NOT FS-ALM-VENTAS-EOF
002140        ADD 1 TO WS-CNT-VENTAS-LEIDAS
002150        PERFORM 2200-ACUMULAR-VENTA
002160           THRU 2200-ACUMULAR-VENTA-FIN
002170     END-IF.
002180
002190 2000-PROCESAR-PROGRAMA-FIN.
002200     EXIT.
002210*----------------------------------------------------------------*
002220 2100-LEER-VENTA.
002230
002240     READ ALM-VENTAS.
002250
002260     EVALUATE TRUE
002270         WHEN FS-ALM-VENTAS-OK
002280              CONTINUE
002290         WHEN FS-ALM-VENTAS-EOF
002300              CONTINUE
002310         WHEN OTHER
002320              DISPLAY 'OLAPCUB: ERROR AL LEER ALM-VENTAS'
002330              DISPLAY 'OLAPCUB: FILE STATUS: ' FS-ALM-VENTAS
002340              STOP RUN
002350     END-EVALUATE.
002360
002370 2100-LEER-VENTA-FIN.
002380     EXIT.
002390*----------------------------------------------------------------*
002400*    AGRUPA POR CLIENTE (INSERTA SI ES NUEVO) Y ACUMULA EL TOTAL   *
002410*    Y LA CANTIDAD DE VENTAS DEL GRUPO.                            *
002420*----------------------------------------------------------------*
002430 2200-ACUMULAR-VENTA.
002440
002450     SET WS-CUB-IDX TO 1.
002460     SET NO-HUBO-CAMBIO TO TRUE.
002470
002480     SEARCH WS-CUB-GRUPO VARYING WS-CUB-IDX
002490         AT END
002500              CONTINUE
002510         WHEN WS-CUB-IDX NOT > WS-CUB-CANT-GRUPOS AND
002520              WS-CUB-G-CLIENTE(WS-CUB-IDX) = WS-ALM-ID-CLIENTE-V
002530              SET HUBO-CAMBIO TO TRUE
002540     END-SEARCH.
002550
002560     IF NO-HUBO-CAMBIO
002570        ADD 1 TO WS-CUB-CANT-GRUPOS
002575        SET WS-CUB-IDX TO WS-CUB-CANT-GRUPOS
002580        MOVE WS-ALM-ID-CLIENTE-V  TO WS-CUB-G-CLIENTE(WS-CUB-IDX)
002590        MOVE ZERO                 TO WS-CUB-G-TOTAL(WS-CUB-IDX)
002600        MOVE ZERO                 TO WS-CUB-G-CANTIDAD(WS-CUB-IDX)
002610     END-IF.
002620
002630     ADD WS-ALM-IMPORTE-VENTA TO WS-CUB-G-TOTAL(WS-CUB-IDX).
002640     ADD 1                    TO WS-CUB-G-CANTIDAD(WS-CUB-IDX).
002650
002660 2200-ACUMULAR-VENTA-FIN.
002670     EXIT.
002680*----------------------------------------------------------------*
002690 3000-FINALIZAR-PROGRAMA.
002700
002710     PERFORM 3100-ORDENAR-CUBO
002720        THRU 3100-ORDENAR-CUBO-FIN.
002730
002740     PERFORM 3300-EMITIR-CUBO
002750        THRU 3300-EMITIR-CUBO-FIN
002760       VARYING WS-CUB-IDX FROM 1 BY 1
002770         UNTIL WS-CUB-IDX > WS-CUB-CANT-GRUPOS.
002780
002790     SET LK-FN-CERRAR TO TRUE.
002800     CALL 'CUSTLKUP' USING WS-LLAMADA-CUSTLKUP.
002810
002820     PERFORM 3200-CERRAR-ARCHIVOS
002830        THRU 3200-CERRAR-ARCHIVOS-FIN.
002840
002850 3000-FINALIZAR-PROGRAMA-FIN.
002860     EXIT.
002870*----------------------------------------------------------------*
002880*    ORDENA LA TABLA ASCENDENTE POR CLIENTE (INTERCAMBIO, NO HAY  *
002890*    VERBO SORT DISPONIBLE PARA TABLAS EN MEMORIA).               *
002900*----------------------------------------------------------------*
002910 3100-ORDENAR-CUBO.
002920
002930     SET HUBO-CAMBIO TO TRUE.
002940
002950     PERFORM 3110-PASADA-ORDENAMIENTO
002960        THRU 3110-PASADA-ORDENAMIENTO-FIN
002970       UNTIL NO-HUBO-CAMBIO.
002980
002990 3100-ORDENAR-CUBO-FIN.
003000     EXIT.
003010*----------------------------------------------------------------*
003020 3110-PASADA-ORDENAMIENTO.
003030
003040     SET NO-HUBO-CAMBIO TO TRUE.
003050
003060     PERFORM 3120-COMPARAR-Y-CAMBIAR
003070        THRU 3120-COMPARAR-Y-CAMBIAR-FIN
003080       VARYING WS-ORD-IDX FROM 1 BY 1
003090         UNTIL WS-ORD-IDX >= WS-CUB-CANT-GRUPOS.
003100
003110 3110-PASADA-ORDENAMIENTO-FIN.
003120     EXIT.
003130*----------------------------------------------------------------*
003140 3120-COMPARAR-Y-CAMBIAR.
003150
003160     IF WS-CUB-G-CLIENTE(WS-ORD-IDX) >
003170        WS-CUB-G-CLIENTE(WS-ORD-IDX + 1)
003180
003190        MOVE WS-CUB-GRUPO(WS-ORD-IDX)     TO WS-ORD-AUX-GRUPO
003200        MOVE WS-CUB-GRUPO(WS-ORD-IDX + 1) TO
003205                                 WS-CUB-GRUPO(WS-ORD-IDX)
003210        MOVE WS-ORD-AUX-GRUPO             TO
003220                                 WS-CUB-GRUPO(WS-ORD-IDX + 1)
003230
003240        SET HUBO-CAMBIO TO TRUE
003250     END-IF.
003260
003270 3120-COMPARAR-Y-CAMBIAR-FIN.
003280     EXIT.
003290*----------------------------------------------------------------*
003300 3300-EMITIR-CUBO.
003310
003320     MOVE WS-CUB-G-CLIENTE(WS-CUB-IDX)  TO WS-CUB-ID-CLIENTE.
003330     MOVE WS-CUB-G-TOTAL(WS-CUB-IDX)    TO WS-CUB-TOTAL-IMPORTE.
003340     MOVE WS-CUB-G-CANTIDAD(WS-CUB-IDX) TO WS-CUB-CANT-VENTAS.
003350
003360*    PROMEDIO DE VENTA, REDONDEADO A 2 DECIMALES
003370     COMPUTE WS-PROMEDIO-TRABAJO ROUNDED =
003380             WS-CUB-G-TOTAL(WS-CUB-IDX)
003385             / WS-CUB-G-CANTIDAD(WS-CUB-IDX).
003390     MOVE WS-PROMEDIO-TRABAJO TO WS-CUB-PROMEDIO-VENTA.
003400
003410*    BUSCA EL NOMBRE DEL CLIENTE; SI NO APARECE, SIGUE IGUAL
003420     SET LK-FN-BUSCAR         TO TRUE.
003430     MOVE WS-CUB-G-CLIENTE(WS-CUB-IDX) TO LK-CLI-ID-ENTRADA.
003440     CALL 'CUSTLKUP' USING WS-LLAMADA-CUSTLKUP.
003450
003460     IF LK-CLI-SI-ENCONTRADO
003470        MOVE LK-NOMBRE TO WS-CUB-NOMBRE-CLIENTE
003480     ELSE
003490        MOVE SPACES    TO WS-CUB-NOMBRE-CLIENTE
003500     END-IF.
003510
003520     WRITE WS-CUB-REGISTRO.
003530     ADD 1 TO WS-CNT-CLIENTES-GRABADOS.
003540
003550 3300-EMITIR-CUBO-FIN.
003560     EXIT.
003570*----------------------------------------------------------------*
003580 3200-CERRAR-ARCHIVOS.
003590
003600     CLOSE ALM-VENTAS
003610           SAL-CUBO.
003620
003630     IF NOT FS-ALM-VENTAS-OK
003640        DISPLAY 'OLAPCUB: ERROR AL CERRAR ALM-VENTAS: '
003650                                                FS-ALM-VENTAS
003660     END-IF.
003670
003680     IF NOT FS-SAL-CUBO-OK
003690        DISPLAY 'OLAPCUB: ERROR AL CERRAR SAL-CUBO: ' FS-SAL-CUBO
003700     END-IF.
003710
003720 3200-CERRAR-ARCHIVOS-FIN.
003730     EXIT.
003740*----------------------------------------------------------------*
003750 END PROGRAM OLAPCUB.
